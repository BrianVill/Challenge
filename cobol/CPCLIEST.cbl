000100*****************************************************************         
000200*    COPY   : CPCLIEST                                          *         
000300*    OBJETO : AREA DE TRABAJO - ACUMULADORES DE ESTADISTICAS     *        
000400*             DE CLIENTES ACTIVOS (USADA POR PGMESCLI)           *        
000500*----------------------------------------------------------------         
000600*    RL  20/03/2011  CREACION INICIAL - MEDIA, MINIMO, MAXIMO             
000700*    RL  02/08/2011  SE AGREGA TABLA DE EDADES PARA MEDIANA Y             
000800*                    DESVIO ESTANDAR MUESTRAL (PEDIDO GERENCIA)           
000900*    RL  17/01/2012  SE AGREGA DISTRIBUCION POR FRANJA ETARIA             
001000*                    CON REDEFINES PARA RECORRER POR INDICE               
001100*****************************************************************         
001200 01  WS-CLIEST-ACUM.                                                      
001300     05  WS-CLIEST-TOTAL          PIC 9(07)  COMP.                        
001400     05  WS-CLIEST-SUMA-EDAD      PIC 9(09)  COMP.                        
001500     05  WS-CLIEST-MIN            PIC 9(03)  COMP.                        
001600     05  WS-CLIEST-MAX            PIC 9(03)  COMP.                        
001700*----------------------------------------------------------------         
001800*    TABLA DE EDADES DE CLIENTES ACTIVOS, CARGADA EN EL PASO DE           
001900*    LECTURA PARA PODER ORDENAR Y SACAR LA MEDIANA, Y RECORRER            
002000*    DE NUEVO PARA EL DESVIO ESTANDAR MUESTRAL                            
002100*----------------------------------------------------------------         
002200 01  WS-CLIEST-TABEDAD.                                                   
002300     05  WS-CLIEST-EDAD OCCURS 9999 TIMES                                 
002400                         INDEXED BY IX-CLIEST-EDAD                        
002500                         PIC 9(03)  COMP.                                 
002600*----------------------------------------------------------------         
002700*    DISTRIBUCION POR FRANJA ETARIA: SEIS CONTADORES NOMBRADOS            
002800*    PARA LA IMPRESION, REDEFINIDOS COMO TABLA PARA ACUMULAR              
002900*    POR INDICE DESDE 2000-PROCESO                                        
003000*----------------------------------------------------------------         
003100 01  WS-CLIEST-BANDAS-NOM.                                                
003200     05  WS-CLIEST-BANDA-0017     PIC 9(07)  COMP.                        
003300     05  WS-CLIEST-BANDA-1829     PIC 9(07)  COMP.                        
003400     05  WS-CLIEST-BANDA-3044     PIC 9(07)  COMP.                        
003500     05  WS-CLIEST-BANDA-4559     PIC 9(07)  COMP.                        
003600     05  WS-CLIEST-BANDA-6074     PIC 9(07)  COMP.                        
003700     05  WS-CLIEST-BANDA-75MA     PIC 9(07)  COMP.                        
003800 01  WS-CLIEST-BANDAS-TAB REDEFINES WS-CLIEST-BANDAS-NOM.                 
003900     05  WS-CLIEST-BANDA-CANT OCCURS 6 TIMES                              
004000                         INDEXED BY IX-CLIEST-BANDA                       
004100                         PIC 9(07)  COMP.                                 
004200*----------------------------------------------------------------         
004300*    RESULTADOS FINALES, YA EDITADOS PARA EL REPORTE                      
004400*----------------------------------------------------------------         
004500 01  WS-CLIEST-RESULT.                                                    
004600     05  WS-CLIEST-MEDIA          PIC 9(03)V99.                           
004700     05  WS-CLIEST-DESVIO         PIC 9(03)V99.                           
004800     05  WS-CLIEST-MEDIANA        PIC 9(03)V99.                           
