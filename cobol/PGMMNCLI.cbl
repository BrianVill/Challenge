000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    PGMMNCLI.                                                 
000300 AUTHOR.        J. RAMIREZ.                                               
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CARTERA DE CLIENTES.               
000500 DATE-WRITTEN.  20/04/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.                     
000800                                                                          
000900*****************************************************************         
001000*    PGMMNCLI  -  MANTENIMIENTO DE CLIENTES (PROCESO BATCH)     *         
001100*                                                                *        
001200*    LEE EL ARCHIVO DE NOVEDADES DE MANTENIMIENTO (DDCLIMNT),   *         
001300*    LOCALIZA CADA CLIENTE ENTRE LOS ACTIVOS DEL MAESTRO         *        
001400*    (DDCLIMAE) POR NUMERO, Y SEGUN LA ACCION INDICADA MODIFICA  *        
001500*    NOMBRE/APELLIDO/EDAD/FECHA DE NACIMIENTO (VALIDANDO         *        
001600*    COHERENCIA) O DA DE BAJA EN FORMA LOGICA.  EL MAESTRO       *        
001700*    NUNCA SE ACTUALIZA EN EL LUGAR: SE VUELCA COMPLETO AL       *        
001800*    NUEVO MAESTRO (DDCLINEW).  NOMBRE Y APELLIDO ADMITEN        *        
001900*    VOCALES ACENTUADAS Y ENIE (TABLA DE CARACTERES DEL HOST).   *        
002000*----------------------------------------------------------------         
002100*    HISTORIA DE CAMBIOS                                                  
002200*----------------------------------------------------------------         
002300*    JR  20/04/1990  OT-0102  VERSION INICIAL - BAJA FISICA POR           
002400*                             LOTE (LEE UN ARCHIVO DE NUMEROS DE          
002500*                             CLIENTE A ELIMINAR, SIN MODIF.)             
002600*    JR  02/05/1991  OT-0159  LA BAJA PASA A SER LOGICA                   
002700*                             (CLIMAE-ESTADO) SEGUN PEDIDO DE             
002800*                             AUDITORIA, YA NO SE BORRA EL REG.           
002900*    MG  11/01/1999  OT-0512  AJUSTE Y2K - FECHAS A 8 POSICIONES          
003000*    RL  14/11/2010  OT-1360  REESCRITURA TOTAL: REEMPLAZA LA             
003100*                             BAJA/ALTA POR PANTALLA CICS; SE             
003200*                             AGREGA LA MODIFICACION DE DATOS             
003300*                             (DDCLIMNT) CON VALIDACION DE                
003400*                             COHERENCIA EDAD/FECHA NACIMIENTO            
003500*    RL  03/06/2013  OT-1595  MENSAJE DE ERROR POR CONSOLA PARA           
003600*                             CADA NOVEDAD RECHAZADA (ANTES SOLO          
003700*                             SE CONTABAN LOS RECHAZOS)                   
003800*    PS  12/09/2014  OT-1461  EL MENSAJE DE COHERENCIA DE EDAD            
003900*                             OMITIA LA FRASE "NO ES COHERENTE CON        
004000*                             LA FECHA DE NACIMIENTO" Y EL DOS            
004100*                             PUNTOS ANTES DE LA EDAD ESPERADA; SE        
004200*                             AMPLIA CT-MSG-COH-2/3 CON EL TEXTO          
004300*                             COMPLETO REQUERIDO POR AUDITORIA            
004400*    PS  19/09/2014  OT-1470  SE QUITA DEL ENCABEZADO LA NOTA "NO         
004500*                             SE ACEPTAN ACENTOS" (PGMALCLI YA            
004600*                             ADMITE VOCALES ACENTUADAS Y ENIE EN         
004700*                             NOMBRE/APELLIDO Y EL DATO LLEGA TAL         
004800*                             CUAL AL MAESTRO EN ESTE PROGRAMA)           
004900*    PS  26/09/2014  OT-1474  1400-CARGAR-MAESTRO NO VERIFICABA           
005000*                             CT-MAX-CLI: SI EL MAESTRO SUPERA LOS        
005100*                             5000 CLIENTES LA TABLA WS-TAB-CLI SE        
005200*                             DESBORDABA SIN AVISO; SE AGREGA EL          
005300*                             CORTE CONTRA CT-MAX-CLI                     
005400*****************************************************************         
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800                                                                          
005900 SPECIAL-NAMES.                                                           
006000     UPSI-0 ON STATUS IS SW-DEPURA-ON                                     
006100            OFF STATUS IS SW-DEPURA-OFF.                                  
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT CLIMNT  ASSIGN DDCLIMNT                                       
006600            FILE STATUS IS FS-CLIMNT.                                     
006700                                                                          
006800     SELECT CLIMAE  ASSIGN DDCLIMAE                                       
006900            FILE STATUS IS FS-CLIMAE.                                     
007000                                                                          
007100     SELECT CLINEW  ASSIGN DDCLINEW                                       
007200            FILE STATUS IS FS-CLINEW.                                     
007300                                                                          
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800 FD  CLIMNT                                                               
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     RECORDING MODE IS F.                                                 
008100 01  REG-CLIMNT               PIC X(81).                                  
008200                                                                          
008300 FD  CLIMAE                                                               
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     RECORDING MODE IS F.                                                 
008600 01  REG-CLIMAE               PIC X(92).                                  
008700                                                                          
008800 FD  CLINEW                                                               
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     RECORDING MODE IS F.                                                 
009100 01  REG-CLINEW               PIC X(92).                                  
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400*=======================*                                                 
009500 77  FILLER   PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.               
009600                                                                          
009700*----------- ARCHIVOS -------------------------------------------         
009800 77  FS-CLIMNT               PIC XX     VALUE SPACES.                     
009900     88  FS-CLIMNT-FIN                  VALUE '10'.                       
010000 77  FS-CLIMAE               PIC XX     VALUE SPACES.                     
010100     88  FS-CLIMAE-FIN                  VALUE '10'.                       
010200 77  FS-CLINEW               PIC XX     VALUE SPACES.                     
010300                                                                          
010400 77  WS-STATUS-FIN           PIC X      VALUE 'N'.                        
010500     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
010600     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
010700                                                                          
010800*----------- FECHA DEL SISTEMA (6 POSICIONES, ANTES DEL Y2K) -----        
010900 77  WS-FECHA-SISTEMA         PIC 9(06).                                  
011000 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
011100     05  WS-FS6-AA            PIC 99.                                     
011200     05  WS-FS6-MM            PIC 99.                                     
011300     05  WS-FS6-DD            PIC 99.                                     
011400                                                                          
011500*----------- CONSTANTES Y MENSAJES -------------------------------        
011600 01  CT-CONSTANTES.                                                       
011700     05  CT-MAX-CLI           PIC 9(05) COMP VALUE 5000.                  
011800     05  CT-MSG-NOENC         PIC X(80) VALUE                             
011900         'CLIENTE NO ENCONTRADO ENTRE LOS ACTIVOS'.                       
012000     05  CT-MSG-ACCION        PIC X(80) VALUE                             
012100         'CODIGO DE ACCION INVALIDO, DEBE SER M O B'.                     
012200     05  CT-MSG-COH-1         PIC X(09) VALUE                             
012300         'LA EDAD ('.                                                     
012400     05  CT-MSG-COH-2         PIC X(45) VALUE                             
012500         ') NO ES COHERENTE CON LA FECHA DE NACIMIENTO.'.                 
012600     05  CT-MSG-COH-3         PIC X(16) VALUE                             
012700         ' EDAD ESPERADA: '.                                              
012800                                                                          
012900*----------- FECHA DE PROCESO ------------------------------------        
013000     COPY CPFECHA.                                                        
013100                                                                          
013200*----------- LAYOUTS DE MAESTRO Y NOVEDAD DE MANTENIMIENTO -------        
013300     COPY CPCLIMAE.                                                       
013400     COPY CPCLIMNT.                                                       
013500*----------------------------------------------------------------         
013600*    REDEFINES: FECHA DE NACIMIENTO NUEVA DE LA NOVEDAD,                  
013700*    DESCOMPUESTA POR ANIO/MES/DIA PARA VALIDAR COHERENCIA                
013800*    (RTN 14/11/2010, MISMO CRITERIO QUE PGMALCLI)                        
013900*----------------------------------------------------------------         
014000     05  CLIMNT-FEC-NAC-R REDEFINES CLIMNT-FEC-NAC.                       
014100         10  CLIMNT-NAC-AAAA      PIC 9(04).                              
014200         10  CLIMNT-NAC-MM        PIC 9(02).                              
014300         10  CLIMNT-NAC-DD        PIC 9(02).                              
014400                                                                          
014500*----------- TABLA DE CLIENTES EN MEMORIA (MAESTRO COMPLETO) -----        
014600 77  WS-TAB-CANT              PIC 9(05) COMP VALUE ZERO.                  
014700 01  WS-TAB-CLIENTES.                                                     
014800     05  WS-TAB-CLI OCCURS 5000 TIMES                                     
014900                     INDEXED BY IX-TAB-CLI.                               
015000         10  WS-TAB-ID         PIC 9(09) COMP.                            
015100         10  WS-TAB-NOM        PIC X(30).                                 
015200         10  WS-TAB-APE        PIC X(30).                                 
015300         10  WS-TAB-EDA        PIC 9(03) COMP.                            
015400         10  WS-TAB-FNA        PIC 9(08).                                 
015500         10  WS-TAB-FRE        PIC 9(08).                                 
015600         10  WS-TAB-EST        PIC X(01).                                 
015700                                                                          
015800*----------- VARIABLES DE VALIDACION Y BUSQUEDA ------------------        
015900 77  WS-REG-VALIDO            PIC X(02) VALUE 'SI'.                       
016000 77  WS-EDAD-CALC             PIC S9(03) COMP VALUE ZERO.                 
016100 77  WS-EDAD-DIF              PIC S9(03) COMP VALUE ZERO.                 
016200 77  WS-EDAD-CALC-ED          PIC ZZ9.                                    
016300 77  WS-MSG-ARMADO            PIC X(80) VALUE SPACES.                     
016400 77  WS-ENCONTRADO            PIC X     VALUE 'N'.                        
016500     88  WS-CLIENTE-HALLADO             VALUE 'S'.                        
016600                                                                          
016700*----------- CONTADORES DE LA CORRIDA ----------------------------        
016800 77  WS-MNT-LEIDAS            PIC 9(07) COMP VALUE ZERO.                  
016900 77  WS-MNT-ACTUALIZ          PIC 9(07) COMP VALUE ZERO.                  
017000 77  WS-MNT-BAJAS             PIC 9(07) COMP VALUE ZERO.                  
017100 77  WS-MNT-RECHAZ            PIC 9(07) COMP VALUE ZERO.                  
017200                                                                          
017300 77  FILLER   PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.               
017400                                                                          
017500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
017600 PROCEDURE DIVISION.                                                      
017700                                                                          
017800 MAIN-PROGRAM-I.                                                          
017900                                                                          
018000     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.                         
018100                                                                          
018200     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                         
018300             UNTIL FS-CLIMNT-FIN.                                         
018400                                                                          
018500     PERFORM 8000-GRABAR-MAESTRO-I THRU 8000-GRABAR-MAESTRO-F.            
018600     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
018700                                                                          
018800 MAIN-PROGRAM-F. GOBACK.                                                  
018900                                                                          
019000                                                                          
019100*-----------------------------------------------------------------        
019200 1000-INICIO-I.                                                           
019300                                                                          
019400     MOVE ZERO TO WS-TAB-CANT.                                            
019500     MOVE ZERO TO WS-MNT-LEIDAS WS-MNT-ACTUALIZ.                          
019600     MOVE ZERO TO WS-MNT-BAJAS  WS-MNT-RECHAZ.                            
019700     SET WS-NO-FIN-LECTURA TO TRUE.                                       
019800                                                                          
019900     PERFORM 1100-OBTENER-FECHA-I THRU 1100-OBTENER-FECHA-F.              
020000                                                                          
020100     OPEN INPUT  CLIMAE.                                                  
020200     IF FS-CLIMAE IS NOT EQUAL '00'                                       
020300        DISPLAY '* ERROR EN OPEN CLIMAE = ' FS-CLIMAE                     
020400        MOVE 9999 TO RETURN-CODE                                          
020500     ELSE                                                                 
020600        SET WS-NO-FIN-LECTURA TO TRUE                                     
020700        PERFORM 1300-LEER-MAESTRO-I THRU 1300-LEER-MAESTRO-F              
020800        PERFORM 1400-CARGAR-MAESTRO-I THRU 1400-CARGAR-MAESTRO-F          
020900                UNTIL WS-FIN-LECTURA                                      
021000        CLOSE CLIMAE                                                      
021100     END-IF.                                                              
021200                                                                          
021300     OPEN INPUT  CLIMNT.                                                  
021400     IF FS-CLIMNT IS NOT EQUAL '00'                                       
021500        DISPLAY '* ERROR EN OPEN CLIMNT = ' FS-CLIMNT                     
021600        MOVE 9999 TO RETURN-CODE                                          
021700        SET FS-CLIMNT-FIN TO TRUE                                         
021800     ELSE                                                                 
021900        PERFORM 1500-LEER-NOVEDAD-I THRU 1500-LEER-NOVEDAD-F              
022000     END-IF.                                                              
022100                                                                          
022200 1000-INICIO-F. EXIT.                                                     
022300                                                                          
022400                                                                          
022500*-----------------------------------------------------------------        
022600 1100-OBTENER-FECHA-I.                                                    
022700                                                                          
022800     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
022900     IF WS-FS6-AA < 50                                                    
023000        MOVE 20 TO WS-FEC-SS                                              
023100     ELSE                                                                 
023200        MOVE 19 TO WS-FEC-SS                                              
023300     END-IF.                                                              
023400     MOVE WS-FS6-AA TO WS-FEC-AA.                                         
023500     MOVE WS-FS6-MM TO WS-FEC-MM.                                         
023600     MOVE WS-FS6-DD TO WS-FEC-DD.                                         
023700                                                                          
023800 1100-OBTENER-FECHA-F. EXIT.                                              
023900                                                                          
024000                                                                          
024100*-----------------------------------------------------------------        
024200 1300-LEER-MAESTRO-I.                                                     
024300                                                                          
024400     READ CLIMAE INTO REG-CLIMAE.                                         
024500     EVALUATE FS-CLIMAE                                                   
024600        WHEN '00'                                                         
024700           CONTINUE                                                       
024800        WHEN '10'                                                         
024900           SET WS-FIN-LECTURA TO TRUE                                     
025000        WHEN OTHER                                                        
025100           DISPLAY '* ERROR EN LECTURA CLIMAE = ' FS-CLIMAE               
025200           MOVE 9999 TO RETURN-CODE                                       
025300           SET WS-FIN-LECTURA TO TRUE                                     
025400     END-EVALUATE.                                                        
025500                                                                          
025600 1300-LEER-MAESTRO-F. EXIT.                                               
025700                                                                          
025800                                                                          
025900*-----------------------------------------------------------------        
026000 1400-CARGAR-MAESTRO-I.                                                   
026100                                                                          
026200     IF WS-TAB-CANT EQUAL CT-MAX-CLI                                      
026300        DISPLAY '* MAESTRO EXCEDE EL CUPO MAXIMO DE '                     
026400                CT-MAX-CLI ' CLIENTES - CARGA ABORTADA'                   
026500        MOVE 9999 TO RETURN-CODE                                          
026600        SET WS-FIN-LECTURA TO TRUE                                        
026700     ELSE                                                                 
026800        ADD 1 TO WS-TAB-CANT                                              
026900        MOVE CLIMAE-ID       TO WS-TAB-ID  (WS-TAB-CANT)                  
027000        MOVE CLIMAE-NOMBRE   TO WS-TAB-NOM (WS-TAB-CANT)                  
027100        MOVE CLIMAE-APELLIDO TO WS-TAB-APE (WS-TAB-CANT)                  
027200        MOVE CLIMAE-EDAD     TO WS-TAB-EDA (WS-TAB-CANT)                  
027300        MOVE CLIMAE-FEC-NAC  TO WS-TAB-FNA (WS-TAB-CANT)                  
027400        MOVE CLIMAE-FEC-REG  TO WS-TAB-FRE (WS-TAB-CANT)                  
027500        MOVE CLIMAE-ESTADO   TO WS-TAB-EST (WS-TAB-CANT)                  
027600                                                                          
027700        PERFORM 1300-LEER-MAESTRO-I THRU 1300-LEER-MAESTRO-F              
027800     END-IF.                                                              
027900                                                                          
028000 1400-CARGAR-MAESTRO-F. EXIT.                                             
028100                                                                          
028200                                                                          
028300*-----------------------------------------------------------------        
028400 1500-LEER-NOVEDAD-I.                                                     
028500                                                                          
028600     READ CLIMNT INTO REG-CLIMNT.                                         
028700     EVALUATE FS-CLIMNT                                                   
028800        WHEN '00'                                                         
028900           ADD 1 TO WS-MNT-LEIDAS                                         
029000        WHEN '10'                                                         
029100           SET FS-CLIMNT-FIN TO TRUE                                      
029200        WHEN OTHER                                                        
029300           DISPLAY '* ERROR EN LECTURA CLIMNT = ' FS-CLIMNT               
029400           MOVE 9999 TO RETURN-CODE                                       
029500           SET FS-CLIMNT-FIN TO TRUE                                      
029600     END-EVALUATE.                                                        
029700                                                                          
029800 1500-LEER-NOVEDAD-F. EXIT.                                               
029900                                                                          
030000                                                                          
030100*-----------------------------------------------------------------        
030200*    2000-PROCESO: UNA NOVEDAD DE MANTENIMIENTO POR VUELTA, YA            
030300*    LEIDA POR 1500-LEER-NOVEDAD; DESPACHA POR CLIMNT-ACCION Y            
030400*    LUEGO ADELANTA LA LECTURA PARA LA PROXIMA VUELTA                     
030500*-----------------------------------------------------------------        
030600 2000-PROCESO-I.                                                          
030700                                                                          
030800     MOVE SPACES TO WS-MSG-ARMADO.                                        
030900     MOVE 'SI'   TO WS-REG-VALIDO.                                        
031000                                                                          
031100     EVALUATE TRUE                                                        
031200        WHEN CLIMNT-ES-MODIF                                              
031300           PERFORM 2100-ACTUALIZAR-I THRU 2100-ACTUALIZAR-F               
031400        WHEN CLIMNT-ES-BAJA                                               
031500           PERFORM 2200-DAR-BAJA-I THRU 2200-DAR-BAJA-F                   
031600        WHEN OTHER                                                        
031700           DISPLAY '* ' CT-MSG-ACCION ' - ID = ' CLIMNT-ID                
031800           ADD 1 TO WS-MNT-RECHAZ                                         
031900     END-EVALUATE.                                                        
032000                                                                          
032100     IF SW-DEPURA-ON                                                      
032200        DISPLAY '* DEBUG NOVEDAD ID=' CLIMNT-ID                           
032300                ' ACCION=' CLIMNT-ACCION                                  
032400                ' VALIDO=' WS-REG-VALIDO                                  
032500     END-IF.                                                              
032600                                                                          
032700     PERFORM 1500-LEER-NOVEDAD-I THRU 1500-LEER-NOVEDAD-F.                
032800                                                                          
032900 2000-PROCESO-F. EXIT.                                                    
033000                                                                          
033100                                                                          
033200*-----------------------------------------------------------------        
033300*    2100-ACTUALIZAR: LOCALIZA EL CLIENTE ENTRE LOS ACTIVOS,              
033400*    VALIDA COHERENCIA EDAD/FECHA DE NACIMIENTO Y REEMPLAZA               
033500*    NOMBRE/APELLIDO/EDAD/FECHA, VOLVIENDO A GRABAR LA FECHA DE           
033600*    ALTA CON LA FECHA DE PROCESO (NO HAY CAMPO SEPARADO DE               
033700*    ULTIMA MODIFICACION, VER CPCLIMAE)                                   
033800*-----------------------------------------------------------------        
033900 2100-ACTUALIZAR-I.                                                       
034000                                                                          
034100     PERFORM 2110-BUSCAR-CLIENTE-I THRU 2110-BUSCAR-CLIENTE-F.            
034200                                                                          
034300     IF WS-CLIENTE-HALLADO                                                
034400        MOVE CLIMNT-FEC-NAC TO WS-FECHA-AUX                               
034500        PERFORM 2120-VALIDAR-COHER-I THRU 2120-VALIDAR-COHER-F            
034600        IF WS-REG-VALIDO EQUAL 'SI'                                       
034700           MOVE CLIMNT-NOMBRE   TO WS-TAB-NOM (IX-TAB-CLI)                
034800           MOVE CLIMNT-APELLIDO TO WS-TAB-APE (IX-TAB-CLI)                
034900           MOVE CLIMNT-EDAD     TO WS-TAB-EDA (IX-TAB-CLI)                
035000           MOVE CLIMNT-FEC-NAC  TO WS-TAB-FNA (IX-TAB-CLI)                
035100           MOVE WS-FEC-AAAAMMDD TO WS-TAB-FRE (IX-TAB-CLI)                
035200           ADD 1 TO WS-MNT-ACTUALIZ                                       
035300        ELSE                                                              
035400           DISPLAY '* ' WS-MSG-ARMADO ' - ID = ' CLIMNT-ID                
035500           ADD 1 TO WS-MNT-RECHAZ                                         
035600        END-IF                                                            
035700     ELSE                                                                 
035800        DISPLAY '* ' CT-MSG-NOENC ' - ID = ' CLIMNT-ID                    
035900        ADD 1 TO WS-MNT-RECHAZ                                            
036000     END-IF.                                                              
036100                                                                          
036200 2100-ACTUALIZAR-F. EXIT.                                                 
036300                                                                          
036400                                                                          
036500*-----------------------------------------------------------------        
036600*    2110-BUSCAR-CLIENTE: BUSCA EN LA TABLA DE MEMORIA UN                 
036700*    CLIENTE ACTIVO CON EL CLIMNT-ID DE LA NOVEDAD; DEJA                  
036800*    IX-TAB-CLI POSICIONADO SI LO ENCUENTRA (USADO POR                    
036900*    2100-ACTUALIZAR Y POR 2200-DAR-BAJA)                                 
037000*-----------------------------------------------------------------        
037100 2110-BUSCAR-CLIENTE-I.                                                   
037200                                                                          
037300     MOVE 'N' TO WS-ENCONTRADO.                                           
037400     SET IX-TAB-CLI TO 1.                                                 
037500     SEARCH WS-TAB-CLI                                                    
037600        AT END                                                            
037700           CONTINUE                                                       
037800        WHEN WS-TAB-ID (IX-TAB-CLI) EQUAL CLIMNT-ID                       
037900             AND WS-TAB-EST (IX-TAB-CLI) EQUAL 'A'                        
038000           MOVE 'S' TO WS-ENCONTRADO                                      
038100     END-SEARCH.                                                          
038200                                                                          
038300 2110-BUSCAR-CLIENTE-F. EXIT.                                             
038400                                                                          
038500                                                                          
038600*-----------------------------------------------------------------        
038700*    2120-VALIDAR-COHER: LA EDAD NUEVA DEBE COINCIDIR CON LA              
038800*    EDAD CALCULADA A PARTIR DE LA FECHA DE NACIMIENTO NUEVA Y            
038900*    LA FECHA DE PROCESO, CON UN MARGEN DE UN ANIO (MISMO                 
039000*    CRITERIO QUE 2200-VALIDAR-COHER DE PGMALCLI)                         
039100*-----------------------------------------------------------------        
039200 2120-VALIDAR-COHER-I.                                                    
039300                                                                          
039400     COMPUTE WS-EDAD-CALC =                                               
039500             WS-FEC8-AAAA - WS-FAUX-AAAA.                                 
039600                                                                          
039700     IF WS-FEC8-MM < WS-FAUX-MM                                           
039800        OR (WS-FEC8-MM EQUAL WS-FAUX-MM                                   
039900            AND WS-FEC8-DD < WS-FAUX-DD)                                  
040000        SUBTRACT 1 FROM WS-EDAD-CALC                                      
040100     END-IF.                                                              
040200                                                                          
040300     COMPUTE WS-EDAD-DIF = CLIMNT-EDAD - WS-EDAD-CALC.                    
040400     IF WS-EDAD-DIF < 0                                                   
040500        COMPUTE WS-EDAD-DIF = ZERO - WS-EDAD-DIF                          
040600     END-IF.                                                              
040700                                                                          
040800     IF WS-EDAD-DIF > 1                                                   
040900        MOVE 'NO' TO WS-REG-VALIDO                                        
041000        MOVE WS-EDAD-CALC TO WS-EDAD-CALC-ED                              
041100        STRING CT-MSG-COH-1 DELIMITED BY SIZE                             
041200               CLIMNT-EDAD  DELIMITED BY SIZE                             
041300               CT-MSG-COH-2 DELIMITED BY SIZE                             
041400               CT-MSG-COH-3 DELIMITED BY SIZE                             
041500               WS-EDAD-CALC-ED DELIMITED BY SIZE                          
041600               INTO WS-MSG-ARMADO                                         
041700     END-IF.                                                              
041800                                                                          
041900 2120-VALIDAR-COHER-F. EXIT.                                              
042000                                                                          
042100                                                                          
042200*-----------------------------------------------------------------        
042300*    2200-DAR-BAJA: LOCALIZA EL CLIENTE ENTRE LOS ACTIVOS Y               
042400*    MARCA CLIMAE-ESTADO = 'I'; EL REGISTRO NUNCA SE ELIMINA              
042500*    FISICAMENTE DE LA TABLA NI DEL MAESTRO (BAJA LOGICA, VER             
042600*    RTN 02/05/1991)                                                      
042700*-----------------------------------------------------------------        
042800 2200-DAR-BAJA-I.                                                         
042900                                                                          
043000     PERFORM 2110-BUSCAR-CLIENTE-I THRU 2110-BUSCAR-CLIENTE-F.            
043100                                                                          
043200     IF WS-CLIENTE-HALLADO                                                
043300        MOVE 'I' TO WS-TAB-EST (IX-TAB-CLI)                               
043400        ADD 1 TO WS-MNT-BAJAS                                             
043500     ELSE                                                                 
043600        DISPLAY '* ' CT-MSG-NOENC ' - ID = ' CLIMNT-ID                    
043700        ADD 1 TO WS-MNT-RECHAZ                                            
043800     END-IF.                                                              
043900                                                                          
044000 2200-DAR-BAJA-F. EXIT.                                                   
044100                                                                          
044200                                                                          
044300*-----------------------------------------------------------------        
044400*    8000-GRABAR-MAESTRO: VUELCA LA TABLA COMPLETA (CON LAS               
044500*    MODIFICACIONES Y BAJAS YA APLICADAS) AL NUEVO MAESTRO,               
044600*    MISMO CRITERIO QUE PGMALCLI (RTN 14/11/2010)                         
044700*-----------------------------------------------------------------        
044800 8000-GRABAR-MAESTRO-I.                                                   
044900                                                                          
045000     OPEN OUTPUT CLINEW.                                                  
045100     IF FS-CLINEW IS NOT EQUAL '00'                                       
045200        DISPLAY '* ERROR EN OPEN CLINEW = ' FS-CLINEW                     
045300        MOVE 9999 TO RETURN-CODE                                          
045400     ELSE                                                                 
045500        PERFORM 8100-GRABAR-UNO-I THRU 8100-GRABAR-UNO-F                  
045600                VARYING IX-TAB-CLI FROM 1 BY 1                            
045700                UNTIL IX-TAB-CLI > WS-TAB-CANT                            
045800        CLOSE CLINEW                                                      
045900     END-IF.                                                              
046000                                                                          
046100 8000-GRABAR-MAESTRO-F. EXIT.                                             
046200                                                                          
046300                                                                          
046400 8100-GRABAR-UNO-I.                                                       
046500                                                                          
046600     MOVE WS-TAB-ID  (IX-TAB-CLI) TO CLIMAE-ID.                           
046700     MOVE WS-TAB-NOM (IX-TAB-CLI) TO CLIMAE-NOMBRE.                       
046800     MOVE WS-TAB-APE (IX-TAB-CLI) TO CLIMAE-APELLIDO.                     
046900     MOVE WS-TAB-EDA (IX-TAB-CLI) TO CLIMAE-EDAD.                         
047000     MOVE WS-TAB-FNA (IX-TAB-CLI) TO CLIMAE-FEC-NAC.                      
047100     MOVE WS-TAB-FRE (IX-TAB-CLI) TO CLIMAE-FEC-REG.                      
047200     MOVE WS-TAB-EST (IX-TAB-CLI) TO CLIMAE-ESTADO.                       
047300     WRITE REG-CLINEW FROM CLIMAE-REGISTRO.                               
047400                                                                          
047500 8100-GRABAR-UNO-F. EXIT.                                                 
047600                                                                          
047700                                                                          
047800*-----------------------------------------------------------------        
047900 9999-FINAL-I.                                                            
048000                                                                          
048100     CLOSE CLIMNT.                                                        
048200                                                                          
048300     DISPLAY '* PGMMNCLI - FIN DE PROCESO'.                               
048400     DISPLAY '* NOVEDADES LEIDAS    = ' WS-MNT-LEIDAS.                    
048500     DISPLAY '* ACTUALIZACIONES OK  = ' WS-MNT-ACTUALIZ.                  
048600     DISPLAY '* BAJAS REGISTRADAS   = ' WS-MNT-BAJAS.                     
048700     DISPLAY '* NOVEDADES RECHAZADAS= ' WS-MNT-RECHAZ.                    
048800                                                                          
048900 9999-FINAL-F. EXIT.                                                      
