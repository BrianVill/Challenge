000100*****************************************************************         
000200*    COPY   : CPCLIMNT                                          *         
000300*    OBJETO : LAYOUT NOVEDAD DE MANTENIMIENTO  (DDCLIMNT)        *        
000400*    LARGO  : 081 BYTES                                          *        
000500*----------------------------------------------------------------         
000600*    CLIMNT-ACCION      = 'M' MODIFICACION   'B' BAJA LOGICA              
000700*    CLIMNT-ID          = NUMERO DE CLIENTE A MODIFICAR/DAR BAJA          
000800*    CLIMNT-NOMBRE      = NOMBRE NUEVO (SOLO ACCION 'M')                  
000900*    CLIMNT-APELLIDO    = APELLIDO NUEVO (SOLO ACCION 'M')                
001000*    CLIMNT-EDAD        = EDAD NUEVA (SOLO ACCION 'M')                    
001100*    CLIMNT-FEC-NAC     = FECHA DE NACIMIENTO NUEVA (SOLO 'M')            
001200*----------------------------------------------------------------         
001300*    RL  14/11/2010  CREACION INICIAL - REEMPLAZA LA BAJA/ALTA            
001400*                    POR PANTALLA CICS, AHORA ES UNA NOVEDAD DE           
001500*                    ARCHIVO PARA CORRER EN BATCH NOCTURNO                
001600*****************************************************************         
001700 01  CLIMNT-REGISTRO.                                                     
001800     05  CLIMNT-ACCION            PIC X(01).                              
001900         88  CLIMNT-ES-MODIF               VALUE 'M'.                     
002000         88  CLIMNT-ES-BAJA                VALUE 'B'.                     
002100     05  CLIMNT-ID                PIC 9(09).                              
002200     05  CLIMNT-NOMBRE            PIC X(30).                              
002300     05  CLIMNT-APELLIDO          PIC X(30).                              
002400     05  CLIMNT-EDAD              PIC 9(03).                              
002500     05  CLIMNT-FEC-NAC           PIC 9(08).                              
