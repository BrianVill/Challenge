000100*****************************************************************         
000200*    COPY   : CPFECHA                                           *         
000300*    OBJETO : AREA DE TRABAJO - FECHA DE PROCESO DEL BATCH       *        
000400*    LARGO  : 08 BYTES (GRUPO PRINCIPAL)                        *         
000500*----------------------------------------------------------------         
000600*    JR  26/03/1989  CREACION INICIAL - ALTA/BAJA/MODIF CLIENTE           
000700*    JR  14/09/1994  SE AGREGA REDEFINES PARA IMPRESION DD/MM/AA          
000800*    MG  11/01/1999  AJUSTE Y2K - SIGLO EXPLICITO EN WS-FEC-SS            
000900*    MG  30/07/2003  SE AGREGA WS-FEC-AAAAMMDD PARA COMPARAR              
001000*                    FECHAS DE NACIMIENTO CONTRA FECHA PROCESO            
001100*****************************************************************         
001200 01  WS-FECHA-PROCESO.                                                    
001300     05  WS-FEC-SS               PIC 99.                                  
001400     05  WS-FEC-AA               PIC 99.                                  
001500     05  WS-FEC-MM               PIC 99.                                  
001600     05  WS-FEC-DD               PIC 99.                                  
001700*----------------------------------------------------------------         
001800*    REDEFINES: FECHA PROCESO EN FORMATO AAAAMMDD PARA COMPARAR           
001900*    CONTRA CLIMAE-FEC-NAC Y CLITRX-FEC-NAC                               
002000*----------------------------------------------------------------         
002100 01  WS-FEC-AAAAMMDD REDEFINES WS-FECHA-PROCESO.                          
002200     05  WS-FEC8-AAAA            PIC 9(04).                               
002300     05  WS-FEC8-MM              PIC 9(02).                               
002400     05  WS-FEC8-DD              PIC 9(02).                               
002500*----------------------------------------------------------------         
002600*    AREA DE TRABAJO PARA DESCOMPONER UNA FECHA AAAAMMDD                  
002700*    CUALQUIERA (NACIMIENTO, MUERTE PROBABLE) ANTES DE OPERAR             
002800*----------------------------------------------------------------         
002900 01  WS-FECHA-AUX                PIC 9(08).                               
003000 01  WS-FECHA-AUX-R REDEFINES WS-FECHA-AUX.                               
003100     05  WS-FAUX-AAAA            PIC 9(04).                               
003200     05  WS-FAUX-MM              PIC 9(02).                               
003300     05  WS-FAUX-DD              PIC 9(02).                               
