000100*****************************************************************         
000200*    COPY   : CPCLITRX                                          *         
000300*    OBJETO : LAYOUT NOVEDAD DE ALTA DE CLIENTES  (DDCLITRX)     *        
000400*    LARGO  : 071 BYTES                                          *        
000500*----------------------------------------------------------------         
000600*    CLITRX-NOMBRE      = NOMBRE DEL CLIENTE A DAR DE ALTA                
000700*    CLITRX-APELLIDO    = APELLIDO DEL CLIENTE A DAR DE ALTA              
000800*    CLITRX-EDAD        = EDAD DECLARADA POR EL CLIENTE                   
000900*    CLITRX-FEC-NAC     = FECHA DE NACIMIENTO DECLARADA AAAAMMDD          
001000*----------------------------------------------------------------         
001100*    JR  26/03/1989  CREACION INICIAL - NOVEDAD DE ALTA MASIVA            
001200*    MG  11/01/1999  AJUSTE Y2K - FECHA A 8 POSICIONES AAAAMMDD           
001300*****************************************************************         
001400 01  CLITRX-REGISTRO.                                                     
001500     05  CLITRX-NOMBRE            PIC X(30).                              
001600     05  CLITRX-APELLIDO          PIC X(30).                              
001700     05  CLITRX-EDAD              PIC 9(03).                              
001800     05  CLITRX-FEC-NAC           PIC 9(08).                              
001900*----------------------------------------------------------------         
002000*    REDEFINES: FECHA DE NACIMIENTO DECLARADA, DESCOMPUESTA POR           
002100*    ANIO/MES/DIA PARA LA VALIDACION DE COHERENCIA EDAD/FECHA             
002200*----------------------------------------------------------------         
002300     05  CLITRX-FEC-NAC-R REDEFINES CLITRX-FEC-NAC.                       
002400         10  CLITRX-NAC-AAAA      PIC 9(04).                              
002500         10  CLITRX-NAC-MM        PIC 9(02).                              
002600         10  CLITRX-NAC-DD        PIC 9(02).                              
