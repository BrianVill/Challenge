000100*****************************************************************         
000200*    COPY   : CPCLIMAE                                          *         
000300*    OBJETO : LAYOUT MAESTRO DE CLIENTES  (DDCLIMAE)             *        
000400*    LARGO  : 092 BYTES                                          *        
000500*----------------------------------------------------------------         
000600*    CLIMAE-ID          = NUMERO DE CLIENTE, SECUENCIAL DESDE 1           
000700*    CLIMAE-NOMBRE      = NOMBRE DEL CLIENTE                              
000800*    CLIMAE-APELLIDO    = APELLIDO DEL CLIENTE                            
000900*    CLIMAE-EDAD        = EDAD DECLARADA, 000-150                         
001000*    CLIMAE-FEC-NAC     = FECHA DE NACIMIENTO AAAAMMDD                    
001100*    CLIMAE-FEC-REG     = FECHA DE ALTA; SE VUELVE A GRABAR CON           
001200*                         LA FECHA DE PROCESO CADA VEZ QUE                
001300*                         PGMMNCLI MODIFICA EL REGISTRO (NO HAY           
001400*                         CAMPO SEPARADO DE ULTIMA MODIFICACION)          
001500*    CLIMAE-ESTADO      = 'A' ALTA/ACTIVO  'I' BAJA LOGICA                
001600*----------------------------------------------------------------         
001700*    JR  26/03/1989  CREACION INICIAL PARA EL SUBSISTEMA DE ALTA          
001800*    JR  02/05/1991  SE AGREGA CLIMAE-ESTADO PARA BAJA LOGICA             
001900*                    (ANTES LA BAJA ERA FISICA, PEDIDO AUDITORIA)         
002000*    MG  11/01/1999  AJUSTE Y2K - FECHAS A 8 POSICIONES AAAAMMDD          
002100*    MG  19/02/2001  SE AGREGA CLIMAE-FILLER PARA CUADRAR A 92            
002200*    RL  08/06/2007  REDEFINES DE FECHA NACIMIENTO POR ANIO/MES/          
002300*                    DIA PARA EL CALCULO DE ESPERANZA DE VIDA             
002400*****************************************************************         
002500 01  CLIMAE-REGISTRO.                                                     
002600     05  CLIMAE-ID                PIC 9(09).                              
002700     05  CLIMAE-NOMBRE            PIC X(30).                              
002800     05  CLIMAE-APELLIDO          PIC X(30).                              
002900     05  CLIMAE-EDAD              PIC 9(03).                              
003000     05  CLIMAE-FEC-NAC           PIC 9(08).                              
003100*----------------------------------------------------------------         
003200*    REDEFINES: FECHA DE NACIMIENTO DESCOMPUESTA POR ANIO/MES/            
003300*    DIA, USADA POR PGMLSCLI PARA CALCULAR LA FECHA PROBABLE              
003400*    DE MUERTE (RTN 08/06/2007)                                           
003500*----------------------------------------------------------------         
003600     05  CLIMAE-FEC-NAC-R REDEFINES CLIMAE-FEC-NAC.                       
003700         10  CLIMAE-NAC-AAAA      PIC 9(04).                              
003800         10  CLIMAE-NAC-MM        PIC 9(02).                              
003900         10  CLIMAE-NAC-DD        PIC 9(02).                              
004000     05  CLIMAE-FEC-REG           PIC 9(08).                              
004100     05  CLIMAE-ESTADO            PIC X(01).                              
004200         88  CLIMAE-ACTIVO                 VALUE 'A'.                     
004300         88  CLIMAE-INACTIVO               VALUE 'I'.                     
004400     05  FILLER                   PIC X(03).                              
