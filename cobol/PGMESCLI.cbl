000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    PGMESCLI.                                                 
000300 AUTHOR.        J. RAMIREZ.                                               
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CARTERA DE CLIENTES.               
000500 DATE-WRITTEN.  15/02/1994.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.                     
000800                                                                          
000900*****************************************************************         
001000*    PGMESCLI  -  ESTADISTICAS DE CLIENTES ACTIVOS               *        
001100*                                                                *        
001200*    RECORRE EL MAESTRO DE CLIENTES (DDCLIMAE) EN FORMA          *        
001300*    SECUENCIAL, ACUMULA CANTIDAD, SUMA DE EDADES, MINIMO,       *        
001400*    MAXIMO Y DISTRIBUCION POR FRANJA ETARIA DE LOS CLIENTES     *        
001500*    ACTIVOS, Y CALCULA MEDIA, DESVIO ESTANDAR MUESTRAL Y        *        
001600*    MEDIANA. EMITE UN REPORTE (DDCLIEST) CON LOS RESULTADOS.    *        
001700*----------------------------------------------------------------         
001800*    HISTORIA DE CAMBIOS                                                  
001900*----------------------------------------------------------------         
002000*    JR  15/02/1994  OT-0298  VERSION INICIAL - CONTEO DE                 
002100*                             CLIENTES ACTIVOS SOLAMENTE                  
002200*    MG  11/01/1999  OT-0512  AJUSTE Y2K - FECHAS A 8 POSICIONES          
002300*    RL  20/03/2011  OT-1301  SE REEMPLAZA EL CONTEO SIMPLE POR           
002400*                             EL CALCULO COMPLETO DE ESTADISTICAS         
002500*                             (MEDIA, MINIMO, MAXIMO)                     
002600*    RL  02/08/2011  OT-1318  SE AGREGA MEDIANA Y DESVIO ESTANDAR         
002700*                             MUESTRAL (PEDIDO DE GERENCIA)               
002800*    RL  17/01/2012  OT-1339  SE AGREGA DISTRIBUCION POR FRANJA           
002900*                             ETARIA AL REPORTE                           
003000*    PS  05/09/2014  OT-1455  CORRIGE EL DESVIO ESTANDAR: EL MOVE         
003100*                             DIRECTO DE LA RAIZ TRUNCABA A 2             
003200*                             DECIMALES EN LUGAR DE REDONDEAR;            
003300*                             AHORA SE USA COMPUTE ROUNDED (IGUAL         
003400*                             QUE LA MEDIA EN 3100-CALC-MEDIA)            
003500*****************************************************************         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900                                                                          
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT CLIMAE  ASSIGN DDCLIMAE                                       
004600            FILE STATUS IS FS-CLIMAE.                                     
004700                                                                          
004800     SELECT CLIEST  ASSIGN DDCLIEST                                       
004900            FILE STATUS IS FS-CLIEST.                                     
005000                                                                          
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400                                                                          
005500 FD  CLIMAE                                                               
005600     BLOCK CONTAINS 0 RECORDS                                             
005700     RECORDING MODE IS F.                                                 
005800 01  REG-CLIMAE               PIC X(92).                                  
005900                                                                          
006000 FD  CLIEST                                                               
006100     BLOCK CONTAINS 0 RECORDS                                             
006200     RECORDING MODE IS F.                                                 
006300 01  REG-CLIEST               PIC X(132).                                 
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600*=======================*                                                 
006700 77  FILLER   PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.               
006800                                                                          
006900*----------- ARCHIVOS --------------------------------------------        
007000 77  FS-CLIMAE               PIC XX     VALUE SPACES.                     
007100 77  FS-CLIEST               PIC XX     VALUE SPACES.                     
007200                                                                          
007300 77  WS-STATUS-FIN           PIC X      VALUE 'N'.                        
007400     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
007500     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
007600                                                                          
007700*----------- FECHA DEL SISTEMA (6 POSICIONES, ANTES DEL Y2K) -----        
007800 77  WS-FECHA-SISTEMA         PIC 9(06).                                  
007900 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
008000     05  WS-FS6-AA            PIC 99.                                     
008100     05  WS-FS6-MM            PIC 99.                                     
008200     05  WS-FS6-DD            PIC 99.                                     
008300                                                                          
008400*----------- FECHA DE PROCESO ------------------------------------        
008500     COPY CPFECHA.                                                        
008600                                                                          
008700*----------- MAESTRO DE CLIENTES Y ACUMULADORES DE ESTADISTICA ---        
008800     COPY CPCLIMAE.                                                       
008900     COPY CPCLIEST.                                                       
009000                                                                          
009100*----------- CALCULO DE DESVIO ESTANDAR MUESTRAL -----------------        
009200 77  WS-CLIEST-SUMA-CUAD      PIC S9(09)V9999 COMP VALUE ZERO.            
009300 77  WS-CLIEST-VARIANZA       PIC S9(07)V9999 COMP VALUE ZERO.            
009400 77  WS-CLIEST-DIF            PIC S9(05)V9999 COMP VALUE ZERO.            
009500                                                                          
009600*----------- RAIZ CUADRADA POR APROXIMACION DE NEWTON ------------        
009700*    ESTE HOST NO CUENTA CON FUNCION DE RAIZ CUADRADA EN EL               
009800*    COMPILADOR; SE APROXIMA POR ITERACION (20 PASADAS ALCANZAN           
009900*    Y SOBRAN PRECISION PARA EDADES DE HASTA 150 ANOS)                    
010000*-----------------------------------------------------------------        
010100 77  WS-RAIZ-X                PIC S9(07)V9999 COMP VALUE ZERO.            
010200 77  WS-RAIZ-CONT             PIC 9(02)  COMP VALUE ZERO.                 
010300                                                                          
010400*----------- ORDENAMIENTO DE LA TABLA DE EDADES (MEDIANA) --------        
010500 77  WS-ORD-I                 PIC 9(05)  COMP VALUE ZERO.                 
010600 77  WS-ORD-J                 PIC 9(05)  COMP VALUE ZERO.                 
010700 77  WS-ORD-TEMP              PIC 9(03)  COMP VALUE ZERO.                 
010800 77  WS-ORD-LIMITE            PIC 9(05)  COMP VALUE ZERO.                 
010900 77  WS-ORD-INNER-LIM         PIC 9(05)  COMP VALUE ZERO.                 
011000 77  WS-ORD-MITAD             PIC 9(05)  COMP VALUE ZERO.                 
011100 77  WS-ORD-RESTO             PIC 9(05)  COMP VALUE ZERO.                 
011200                                                                          
011300*----------- AREA DE EDICION PARA LAS LINEAS DE DETALLE ----------        
011400 77  WS-DET-VALOR-NUM         PIC 9(09)V99 COMP VALUE ZERO.               
011500                                                                          
011600*----------- LINEAS DE IMPRESION DEL REPORTE (132 POSICIONES) ----        
011700 01  WS-CAB-1.                                                            
011800     05  FILLER               PIC X(45)  VALUE SPACES.                    
011900     05  FILLER               PIC X(45)  VALUE                            
012000         'REPORTE DE ESTADISTICAS DE CLIENTES ACTIVOS'.                   
012100     05  FILLER               PIC X(42)  VALUE SPACES.                    
012200                                                                          
012300 01  WS-CAB-2.                                                            
012400     05  FILLER               PIC X(45)  VALUE SPACES.                    
012500     05  FILLER               PIC X(18)  VALUE                            
012600         'FECHA DE PROCESO: '.                                            
012700     05  CAB2-DD              PIC 99.                                     
012800     05  FILLER               PIC X      VALUE '/'.                       
012900     05  CAB2-MM              PIC 99.                                     
013000     05  FILLER               PIC X      VALUE '/'.                       
013100     05  CAB2-AAAA            PIC 9(04).                                  
013200     05  FILLER               PIC X(59)  VALUE SPACES.                    
013300                                                                          
013400 01  WS-LINEA-BLANCO          PIC X(132) VALUE SPACES.                    
013500                                                                          
013600 01  WS-LIN-DETALLE.                                                      
013700     05  FILLER               PIC X(45)  VALUE SPACES.                    
013800     05  LIN-DET-ETIQ         PIC X(25).                                  
013900     05  FILLER               PIC X(05)  VALUE SPACES.                    
014000     05  LIN-DET-VALOR        PIC ZZZ,ZZZ,ZZ9.99.                         
014100     05  FILLER               PIC X(43)  VALUE SPACES.                    
014200                                                                          
014300 01  WS-LIN-BANDA.                                                        
014400     05  FILLER               PIC X(45)  VALUE SPACES.                    
014500     05  LIN-BANDA-ETIQ       PIC X(20).                                  
014600     05  FILLER               PIC X(05)  VALUE SPACES.                    
014700     05  LIN-BANDA-VALOR      PIC ZZZ,ZZZ,ZZ9.                            
014800     05  FILLER               PIC X(49)  VALUE SPACES.                    
014900                                                                          
015000 01  WS-LIN-SIN.                                                          
015100     05  FILLER               PIC X(40)  VALUE SPACES.                    
015200     05  FILLER               PIC X(52)  VALUE                            
015300         'NO HAY CLIENTES REGISTRADOS EN EL SISTEMA'.                     
015400     05  FILLER               PIC X(40)  VALUE SPACES.                    
015500                                                                          
015600 77  FILLER   PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.               
015700                                                                          
015800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
015900 PROCEDURE DIVISION.                                                      
016000                                                                          
016100 MAIN-PROGRAM-I.                                                          
016200                                                                          
016300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
016400                                                                          
016500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
016600             UNTIL WS-FIN-LECTURA.                                        
016700                                                                          
016800     PERFORM 3000-CALCULAR-I THRU 3000-CALCULAR-F.                        
016900     PERFORM 4000-IMPRIMIR-I THRU 4000-IMPRIMIR-F.                        
017000     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
017100                                                                          
017200 MAIN-PROGRAM-F. GOBACK.                                                  
017300                                                                          
017400                                                                          
017500*-----------------------------------------------------------------        
017600 1000-INICIO-I.                                                           
017700                                                                          
017800     MOVE ZERO TO WS-CLIEST-TOTAL WS-CLIEST-SUMA-EDAD.                    
017900     MOVE 999  TO WS-CLIEST-MIN.                                          
018000     MOVE ZERO TO WS-CLIEST-MAX.                                          
018100     MOVE ZERO TO WS-CLIEST-BANDA-0017 WS-CLIEST-BANDA-1829               
018200                  WS-CLIEST-BANDA-3044 WS-CLIEST-BANDA-4559               
018300                  WS-CLIEST-BANDA-6074 WS-CLIEST-BANDA-75MA.              
018400     SET WS-NO-FIN-LECTURA TO TRUE.                                       
018500                                                                          
018600     PERFORM 1100-OBTENER-FECHA-I THRU 1100-OBTENER-FECHA-F.              
018700                                                                          
018800     OPEN INPUT  CLIMAE.                                                  
018900     OPEN OUTPUT CLIEST.                                                  
019000     IF FS-CLIMAE IS NOT EQUAL '00' OR FS-CLIEST IS NOT EQUAL '00'        
019100        DISPLAY '* ERROR EN OPEN - CLIMAE=' FS-CLIMAE                     
019200                ' CLIEST=' FS-CLIEST                                      
019300        MOVE 9999 TO RETURN-CODE                                          
019400        SET WS-FIN-LECTURA TO TRUE                                        
019500     ELSE                                                                 
019600        PERFORM 1200-LEER-MAESTRO-I THRU 1200-LEER-MAESTRO-F              
019700     END-IF.                                                              
019800                                                                          
019900 1000-INICIO-F. EXIT.                                                     
020000                                                                          
020100                                                                          
020200*-----------------------------------------------------------------        
020300 1100-OBTENER-FECHA-I.                                                    
020400                                                                          
020500     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
020600     IF WS-FS6-AA < 50                                                    
020700        MOVE 20 TO WS-FEC-SS                                              
020800     ELSE                                                                 
020900        MOVE 19 TO WS-FEC-SS                                              
021000     END-IF.                                                              
021100     MOVE WS-FS6-AA TO WS-FEC-AA.                                         
021200     MOVE WS-FS6-MM TO WS-FEC-MM.                                         
021300     MOVE WS-FS6-DD TO WS-FEC-DD.                                         
021400                                                                          
021500 1100-OBTENER-FECHA-F. EXIT.                                              
021600                                                                          
021700                                                                          
021800*-----------------------------------------------------------------        
021900 1200-LEER-MAESTRO-I.                                                     
022000                                                                          
022100     READ CLIMAE INTO REG-CLIMAE.                                         
022200     EVALUATE FS-CLIMAE                                                   
022300        WHEN '00'                                                         
022400           CONTINUE                                                       
022500        WHEN '10'                                                         
022600           SET WS-FIN-LECTURA TO TRUE                                     
022700        WHEN OTHER                                                        
022800           DISPLAY '* ERROR EN LECTURA CLIMAE = ' FS-CLIMAE               
022900           MOVE 9999 TO RETURN-CODE                                       
023000           SET WS-FIN-LECTURA TO TRUE                                     
023100     END-EVALUATE.                                                        
023200                                                                          
023300 1200-LEER-MAESTRO-F. EXIT.                                               
023400                                                                          
023500                                                                          
023600*-----------------------------------------------------------------        
023700 2000-PROCESO-I.                                                          
023800                                                                          
023900     IF CLIMAE-ACTIVO                                                     
024000        ADD 1 TO WS-CLIEST-TOTAL                                          
024100        ADD CLIMAE-EDAD TO WS-CLIEST-SUMA-EDAD                            
024200        SET IX-CLIEST-EDAD TO WS-CLIEST-TOTAL                             
024300        MOVE CLIMAE-EDAD TO WS-CLIEST-EDAD (IX-CLIEST-EDAD)               
024400        IF CLIMAE-EDAD < WS-CLIEST-MIN                                    
024500           MOVE CLIMAE-EDAD TO WS-CLIEST-MIN                              
024600        END-IF                                                            
024700        IF CLIMAE-EDAD > WS-CLIEST-MAX                                    
024800           MOVE CLIMAE-EDAD TO WS-CLIEST-MAX                              
024900        END-IF                                                            
025000        PERFORM 2100-ACUM-BANDA-I THRU 2100-ACUM-BANDA-F                  
025100     END-IF.                                                              
025200                                                                          
025300     PERFORM 1200-LEER-MAESTRO-I THRU 1200-LEER-MAESTRO-F.                
025400                                                                          
025500 2000-PROCESO-F. EXIT.                                                    
025600                                                                          
025700                                                                          
025800*-----------------------------------------------------------------        
025900*    2100-ACUM-BANDA: ACUMULA POR FRANJA ETARIA USANDO EL                 
026000*    REDEFINES INDEXADO DE CPCLIEST (RTN 17/01/2012)                      
026100*-----------------------------------------------------------------        
026200 2100-ACUM-BANDA-I.                                                       
026300                                                                          
026400     EVALUATE TRUE                                                        
026500        WHEN CLIMAE-EDAD < 18                                             
026600           SET IX-CLIEST-BANDA TO 1                                       
026700        WHEN CLIMAE-EDAD < 30                                             
026800           SET IX-CLIEST-BANDA TO 2                                       
026900        WHEN CLIMAE-EDAD < 45                                             
027000           SET IX-CLIEST-BANDA TO 3                                       
027100        WHEN CLIMAE-EDAD < 60                                             
027200           SET IX-CLIEST-BANDA TO 4                                       
027300        WHEN CLIMAE-EDAD < 75                                             
027400           SET IX-CLIEST-BANDA TO 5                                       
027500        WHEN OTHER                                                        
027600           SET IX-CLIEST-BANDA TO 6                                       
027700     END-EVALUATE.                                                        
027800                                                                          
027900     ADD 1 TO WS-CLIEST-BANDA-CANT (IX-CLIEST-BANDA).                     
028000                                                                          
028100 2100-ACUM-BANDA-F. EXIT.                                                 
028200                                                                          
028300                                                                          
028400*-----------------------------------------------------------------        
028500 3000-CALCULAR-I.                                                         
028600                                                                          
028700     IF WS-CLIEST-TOTAL EQUAL ZERO                                        
028800        MOVE ZERO TO WS-CLIEST-MIN WS-CLIEST-MAX                          
028900        MOVE ZERO TO WS-CLIEST-MEDIA WS-CLIEST-DESVIO                     
029000                     WS-CLIEST-MEDIANA                                    
029100     ELSE                                                                 
029200        PERFORM 3100-CALC-MEDIA-I   THRU 3100-CALC-MEDIA-F                
029300        PERFORM 3200-CALC-DESVIO-I  THRU 3200-CALC-DESVIO-F               
029400        PERFORM 3300-CALC-MEDIANA-I THRU 3300-CALC-MEDIANA-F              
029500     END-IF.                                                              
029600                                                                          
029700 3000-CALCULAR-F. EXIT.                                                   
029800                                                                          
029900                                                                          
030000*-----------------------------------------------------------------        
030100 3100-CALC-MEDIA-I.                                                       
030200                                                                          
030300     COMPUTE WS-CLIEST-MEDIA ROUNDED =                                    
030400             WS-CLIEST-SUMA-EDAD / WS-CLIEST-TOTAL.                       
030500                                                                          
030600 3100-CALC-MEDIA-F. EXIT.                                                 
030700                                                                          
030800                                                                          
030900*-----------------------------------------------------------------        
031000*    3200-CALC-DESVIO: DESVIO ESTANDAR MUESTRAL, CERO SI HAY UN           
031100*    SOLO CLIENTE ACTIVO (RTN 02/08/2011)                                 
031200*-----------------------------------------------------------------        
031300 3200-CALC-DESVIO-I.                                                      
031400                                                                          
031500     IF WS-CLIEST-TOTAL IS LESS THAN 2                                    
031600        MOVE ZERO TO WS-CLIEST-DESVIO                                     
031700     ELSE                                                                 
031800        MOVE ZERO TO WS-CLIEST-SUMA-CUAD                                  
031900        PERFORM 3201-ACUM-CUAD-I THRU 3201-ACUM-CUAD-F                    
032000                VARYING IX-CLIEST-EDAD FROM 1 BY 1                        
032100                UNTIL IX-CLIEST-EDAD > WS-CLIEST-TOTAL                    
032200        COMPUTE WS-CLIEST-VARIANZA =                                      
032300                WS-CLIEST-SUMA-CUAD / (WS-CLIEST-TOTAL - 1)               
032400        PERFORM 3210-CALC-RAIZ-I THRU 3210-CALC-RAIZ-F                    
032500     END-IF.                                                              
032600                                                                          
032700 3200-CALC-DESVIO-F. EXIT.                                                
032800                                                                          
032900                                                                          
033000 3201-ACUM-CUAD-I.                                                        
033100                                                                          
033200     COMPUTE WS-CLIEST-DIF =                                              
033300             WS-CLIEST-EDAD (IX-CLIEST-EDAD) - WS-CLIEST-MEDIA.           
033400     COMPUTE WS-CLIEST-SUMA-CUAD =                                        
033500             WS-CLIEST-SUMA-CUAD +                                        
033600             (WS-CLIEST-DIF * WS-CLIEST-DIF).                             
033700                                                                          
033800 3201-ACUM-CUAD-F. EXIT.                                                  
033900                                                                          
034000                                                                          
034100*-----------------------------------------------------------------        
034200*    3210-CALC-RAIZ: RAIZ CUADRADA DE WS-CLIEST-VARIANZA POR              
034300*    APROXIMACIONES SUCESIVAS DE NEWTON (20 ITERACIONES)                  
034400*-----------------------------------------------------------------        
034500 3210-CALC-RAIZ-I.                                                        
034600                                                                          
034700     IF WS-CLIEST-VARIANZA EQUAL ZERO                                     
034800        MOVE ZERO TO WS-CLIEST-DESVIO                                     
034900     ELSE                                                                 
035000        MOVE WS-CLIEST-VARIANZA TO WS-RAIZ-X                              
035100        PERFORM 3211-ITER-RAIZ-I THRU 3211-ITER-RAIZ-F                    
035200                VARYING WS-RAIZ-CONT FROM 1 BY 1                          
035300                UNTIL WS-RAIZ-CONT > 20                                   
035400        COMPUTE WS-CLIEST-DESVIO ROUNDED = WS-RAIZ-X                      
035500     END-IF.                                                              
035600                                                                          
035700 3210-CALC-RAIZ-F. EXIT.                                                  
035800                                                                          
035900                                                                          
036000 3211-ITER-RAIZ-I.                                                        
036100                                                                          
036200     COMPUTE WS-RAIZ-X ROUNDED =                                          
036300             (WS-RAIZ-X + (WS-CLIEST-VARIANZA / WS-RAIZ-X)) / 2.          
036400                                                                          
036500 3211-ITER-RAIZ-F. EXIT.                                                  
036600                                                                          
036700                                                                          
036800*-----------------------------------------------------------------        
036900*    3300-CALC-MEDIANA: ORDENA LA TABLA DE EDADES (BURBUJA) Y             
037000*    TOMA EL VALOR CENTRAL, O EL PROMEDIO DE LOS DOS CENTRALES            
037100*    SI LA CANTIDAD DE CLIENTES ES PAR                                    
037200*-----------------------------------------------------------------        
037300 3300-CALC-MEDIANA-I.                                                     
037400                                                                          
037500     COMPUTE WS-ORD-LIMITE = WS-CLIEST-TOTAL - 1.                         
037600     PERFORM 3310-ORDENAR-EXT-I THRU 3310-ORDENAR-EXT-F                   
037700             VARYING WS-ORD-I FROM 1 BY 1                                 
037800             UNTIL WS-ORD-I > WS-ORD-LIMITE.                              
037900     PERFORM 3330-TOMAR-MEDIANA-I THRU 3330-TOMAR-MEDIANA-F.              
038000                                                                          
038100 3300-CALC-MEDIANA-F. EXIT.                                               
038200                                                                          
038300                                                                          
038400 3310-ORDENAR-EXT-I.                                                      
038500                                                                          
038600     COMPUTE WS-ORD-INNER-LIM = WS-CLIEST-TOTAL - WS-ORD-I.               
038700     PERFORM 3320-ORDENAR-INT-I THRU 3320-ORDENAR-INT-F                   
038800             VARYING WS-ORD-J FROM 1 BY 1                                 
038900             UNTIL WS-ORD-J > WS-ORD-INNER-LIM.                           
039000                                                                          
039100 3310-ORDENAR-EXT-F. EXIT.                                                
039200                                                                          
039300                                                                          
039400 3320-ORDENAR-INT-I.                                                      
039500                                                                          
039600     IF WS-CLIEST-EDAD (WS-ORD-J) > WS-CLIEST-EDAD (WS-ORD-J + 1)         
039700        MOVE WS-CLIEST-EDAD (WS-ORD-J)     TO WS-ORD-TEMP                 
039800        MOVE WS-CLIEST-EDAD (WS-ORD-J + 1) TO                             
039900             WS-CLIEST-EDAD (WS-ORD-J)                                    
040000        MOVE WS-ORD-TEMP TO WS-CLIEST-EDAD (WS-ORD-J + 1)                 
040100     END-IF.                                                              
040200                                                                          
040300 3320-ORDENAR-INT-F. EXIT.                                                
040400                                                                          
040500                                                                          
040600 3330-TOMAR-MEDIANA-I.                                                    
040700                                                                          
040800     DIVIDE WS-CLIEST-TOTAL BY 2 GIVING WS-ORD-MITAD                      
040900            REMAINDER WS-ORD-RESTO.                                       
041000     IF WS-ORD-RESTO EQUAL ZERO                                           
041100        COMPUTE WS-CLIEST-MEDIANA ROUNDED =                               
041200             (WS-CLIEST-EDAD (WS-ORD-MITAD) +                             
041300              WS-CLIEST-EDAD (WS-ORD-MITAD + 1)) / 2                      
041400     ELSE                                                                 
041500        MOVE WS-CLIEST-EDAD (WS-ORD-MITAD + 1) TO                         
041600             WS-CLIEST-MEDIANA                                            
041700     END-IF.                                                              
041800                                                                          
041900 3330-TOMAR-MEDIANA-F. EXIT.                                              
042000                                                                          
042100                                                                          
042200*-----------------------------------------------------------------        
042300 4000-IMPRIMIR-I.                                                         
042400                                                                          
042500     MOVE WS-FEC8-DD   TO CAB2-DD.                                        
042600     MOVE WS-FEC8-MM   TO CAB2-MM.                                        
042700     MOVE WS-FEC8-AAAA TO CAB2-AAAA.                                      
042800                                                                          
042900     IF WS-CLIEST-TOTAL EQUAL ZERO                                        
043000        PERFORM 4400-SIN-CLIENTES-I THRU 4400-SIN-CLIENTES-F              
043100     ELSE                                                                 
043200        PERFORM 4100-CAB-I      THRU 4100-CAB-F                           
043300        PERFORM 4200-DETALLE-I  THRU 4200-DETALLE-F                       
043400        PERFORM 4300-BANDAS-I   THRU 4300-BANDAS-F                        
043500     END-IF.                                                              
043600                                                                          
043700 4000-IMPRIMIR-F. EXIT.                                                   
043800                                                                          
043900                                                                          
044000 4100-CAB-I.                                                              
044100                                                                          
044200     WRITE REG-CLIEST FROM WS-CAB-1 AFTER ADVANCING C01.                  
044300     WRITE REG-CLIEST FROM WS-CAB-2 AFTER ADVANCING 1.                    
044400     WRITE REG-CLIEST FROM WS-LINEA-BLANCO AFTER ADVANCING 1.             
044500                                                                          
044600 4100-CAB-F. EXIT.                                                        
044700                                                                          
044800                                                                          
044900 4200-DETALLE-I.                                                          
045000                                                                          
045100     MOVE 'CANTIDAD DE CLIENTES ACTIVOS' TO LIN-DET-ETIQ.                 
045200     MOVE WS-CLIEST-TOTAL  TO WS-DET-VALOR-NUM.                           
045300     MOVE WS-DET-VALOR-NUM TO LIN-DET-VALOR.                              
045400     WRITE REG-CLIEST FROM WS-LIN-DETALLE AFTER ADVANCING 1.              
045500                                                                          
045600     MOVE 'EDAD PROMEDIO' TO LIN-DET-ETIQ.                                
045700     MOVE WS-CLIEST-MEDIA  TO WS-DET-VALOR-NUM.                           
045800     MOVE WS-DET-VALOR-NUM TO LIN-DET-VALOR.                              
045900     WRITE REG-CLIEST FROM WS-LIN-DETALLE AFTER ADVANCING 1.              
046000                                                                          
046100     MOVE 'DESVIO ESTANDAR MUESTRAL' TO LIN-DET-ETIQ.                     
046200     MOVE WS-CLIEST-DESVIO TO WS-DET-VALOR-NUM.                           
046300     MOVE WS-DET-VALOR-NUM TO LIN-DET-VALOR.                              
046400     WRITE REG-CLIEST FROM WS-LIN-DETALLE AFTER ADVANCING 1.              
046500                                                                          
046600     MOVE 'EDAD MINIMA' TO LIN-DET-ETIQ.                                  
046700     MOVE WS-CLIEST-MIN    TO WS-DET-VALOR-NUM.                           
046800     MOVE WS-DET-VALOR-NUM TO LIN-DET-VALOR.                              
046900     WRITE REG-CLIEST FROM WS-LIN-DETALLE AFTER ADVANCING 1.              
047000                                                                          
047100     MOVE 'EDAD MAXIMA' TO LIN-DET-ETIQ.                                  
047200     MOVE WS-CLIEST-MAX    TO WS-DET-VALOR-NUM.                           
047300     MOVE WS-DET-VALOR-NUM TO LIN-DET-VALOR.                              
047400     WRITE REG-CLIEST FROM WS-LIN-DETALLE AFTER ADVANCING 1.              
047500                                                                          
047600     MOVE 'EDAD MEDIANA' TO LIN-DET-ETIQ.                                 
047700     MOVE WS-CLIEST-MEDIANA TO WS-DET-VALOR-NUM.                          
047800     MOVE WS-DET-VALOR-NUM  TO LIN-DET-VALOR.                             
047900     WRITE REG-CLIEST FROM WS-LIN-DETALLE AFTER ADVANCING 1.              
048000                                                                          
048100 4200-DETALLE-F. EXIT.                                                    
048200                                                                          
048300                                                                          
048400 4300-BANDAS-I.                                                           
048500                                                                          
048600     WRITE REG-CLIEST FROM WS-LINEA-BLANCO AFTER ADVANCING 1.             
048700                                                                          
048800     MOVE '0-17'  TO LIN-BANDA-ETIQ.                                      
048900     MOVE WS-CLIEST-BANDA-0017 TO LIN-BANDA-VALOR.                        
049000     WRITE REG-CLIEST FROM WS-LIN-BANDA AFTER ADVANCING 1.                
049100                                                                          
049200     MOVE '18-29' TO LIN-BANDA-ETIQ.                                      
049300     MOVE WS-CLIEST-BANDA-1829 TO LIN-BANDA-VALOR.                        
049400     WRITE REG-CLIEST FROM WS-LIN-BANDA AFTER ADVANCING 1.                
049500                                                                          
049600     MOVE '30-44' TO LIN-BANDA-ETIQ.                                      
049700     MOVE WS-CLIEST-BANDA-3044 TO LIN-BANDA-VALOR.                        
049800     WRITE REG-CLIEST FROM WS-LIN-BANDA AFTER ADVANCING 1.                
049900                                                                          
050000     MOVE '45-59' TO LIN-BANDA-ETIQ.                                      
050100     MOVE WS-CLIEST-BANDA-4559 TO LIN-BANDA-VALOR.                        
050200     WRITE REG-CLIEST FROM WS-LIN-BANDA AFTER ADVANCING 1.                
050300                                                                          
050400     MOVE '60-74' TO LIN-BANDA-ETIQ.                                      
050500     MOVE WS-CLIEST-BANDA-6074 TO LIN-BANDA-VALOR.                        
050600     WRITE REG-CLIEST FROM WS-LIN-BANDA AFTER ADVANCING 1.                
050700                                                                          
050800     MOVE '75 Y MAS' TO LIN-BANDA-ETIQ.                                   
050900     MOVE WS-CLIEST-BANDA-75MA TO LIN-BANDA-VALOR.                        
051000     WRITE REG-CLIEST FROM WS-LIN-BANDA AFTER ADVANCING 1.                
051100                                                                          
051200 4300-BANDAS-F. EXIT.                                                     
051300                                                                          
051400                                                                          
051500 4400-SIN-CLIENTES-I.                                                     
051600                                                                          
051700     PERFORM 4100-CAB-I THRU 4100-CAB-F.                                  
051800     WRITE REG-CLIEST FROM WS-LIN-SIN AFTER ADVANCING 1.                  
051900                                                                          
052000 4400-SIN-CLIENTES-F. EXIT.                                               
052100                                                                          
052200                                                                          
052300*-----------------------------------------------------------------        
052400 9999-FINAL-I.                                                            
052500                                                                          
052600     CLOSE CLIMAE CLIEST.                                                 
052700     DISPLAY '* PGMESCLI - FIN DE PROCESO'.                               
052800     DISPLAY '* CLIENTES ACTIVOS PROCESADOS = ' WS-CLIEST-TOTAL.          
052900                                                                          
053000 9999-FINAL-F. EXIT.                                                      
