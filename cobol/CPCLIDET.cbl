000100*****************************************************************         
000200*    COPY   : CPCLIDET                                          *         
000300*    OBJETO : LAYOUT DETALLE ESPERANZA DE VIDA  (DDCLIDET)       *        
000400*    LARGO  : 128 BYTES                                          *        
000500*----------------------------------------------------------------         
000600*    CLIDET-ID          = NUMERO DE CLIENTE                               
000700*    CLIDET-NOMBRE      = NOMBRE                                          
000800*    CLIDET-APELLIDO    = APELLIDO                                        
000900*    CLIDET-EDAD        = EDAD                                            
001000*    CLIDET-FEC-NAC     = FECHA DE NACIMIENTO AAAAMMDD                    
001100*    CLIDET-FEC-MUERTE  = FECHA PROBABLE DE MUERTE AAAAMMDD               
001200*                         (NACIMIENTO + ESPERANZA DE VIDA)                
001300*    CLIDET-ANOS-REST   = ANOS ENTEROS RESTANTES A LA FECHA PROC.         
001400*    CLIDET-DIAS-REST   = DIAS RESTANTES A LA FECHA DE PROCESO            
001500*----------------------------------------------------------------         
001600*    RL  08/06/2007  CREACION INICIAL PARA EL LISTADO DE                  
001700*                    ESPERANZA DE VIDA POR CLIENTE ACTIVO                 
001800*    RL  14/11/2010  SE AGREGA CLIDET-FILLER PARA CUADRAR A 128           
001900*                    (PEDIDO DE OPERACIONES, ANCHO ESTANDAR)              
002000*****************************************************************         
002100 01  CLIDET-REGISTRO.                                                     
002200     05  CLIDET-ID                PIC 9(09).                              
002300     05  CLIDET-NOMBRE            PIC X(30).                              
002400     05  CLIDET-APELLIDO          PIC X(30).                              
002500     05  CLIDET-EDAD              PIC 9(03).                              
002600     05  CLIDET-FEC-NAC           PIC 9(08).                              
002700     05  CLIDET-FEC-MUERTE        PIC 9(08).                              
002800     05  CLIDET-ANOS-REST         PIC 9(03).                              
002900     05  CLIDET-DIAS-REST         PIC 9(07).                              
003000     05  FILLER                   PIC X(30).                              
