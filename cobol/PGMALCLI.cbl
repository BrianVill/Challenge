000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    PGMALCLI.                                                 
000300 AUTHOR.        J. RAMIREZ.                                               
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CARTERA DE CLIENTES.               
000500 DATE-WRITTEN.  15/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.                     
000800                                                                          
000900*****************************************************************         
001000*    PGMALCLI  -  ALTA MASIVA DE CLIENTES (PROCESO BATCH)        *        
001100*                                                                *        
001200*    LEE EL ARCHIVO DE NOVEDADES DE ALTA (DDCLITRX), VALIDA      *        
001300*    CADA TRANSACCION, DESCARTA DUPLICADOS CONTRA EL MAESTRO     *        
001400*    (DDCLIMAE), ASIGNA NUMERO DE CLIENTE Y GENERA EL NUEVO      *        
001500*    MAESTRO (DDCLINEW) MAS EL LISTADO DE RESULTADOS DEL BATCH   *        
001600*    (DDCLIBAT).  NOMBRE Y APELLIDO ADMITEN VOCALES ACENTUADAS   *        
001700*    Y ENIE (TABLA DE CARACTERES LATINOAMERICANA DEL HOST).      *        
001800*----------------------------------------------------------------         
001900*    HISTORIA DE CAMBIOS                                                  
002000*----------------------------------------------------------------         
002100*    JR  15/03/1989  OT-0041  VERSION INICIAL DEL ALTA MASIVA             
002200*    JR  02/05/1991  OT-0158  SE AGREGA VALIDACION DE DUPLICADOS          
002300*                             CONTRA EL MAESTRO DE CLIENTES               
002400*    JR  30/08/1993  OT-0203  TOPE DE 100 NOVEDADES POR CORRIDA           
002500*    MG  11/01/1999  OT-0512  AJUSTE Y2K - FECHAS A 8 POSICIONES          
002600*                             (ANTES AAMMDD, VENTANA DE SIGLO)            
002700*    MG  22/06/1999  OT-0519  CORRIGE COMPARACION DE FECHAS TRAS          
002800*                             EL AJUSTE Y2K (COMPARABA AAMMDD)            
002900*    RL  19/02/2001  OT-0788  VALIDACION DE COHERENCIA EDAD Y             
003000*                             FECHA DE NACIMIENTO (PEDIDO AUDIT.)         
003100*    RL  08/06/2007  OT-1140  CLASE LETRA-VALIDA EN SPECIAL-NAMES         
003200*                             PARA VALIDAR NOMBRE Y APELLIDO              
003300*    RL  14/11/2010  OT-1362  EL MAESTRO DE SALIDA SE REESCRIBE           
003400*                             COMPLETO (DDCLINEW) EN LUGAR DE             
003500*                             ACTUALIZAR EL MAESTRO EN EL LUGAR           
003600*    JR  03/02/2013  OT-1590  MENSAJE DE ERROR POR CADA RECHAZO           
003700*                             INCLUYE INDICE, NOMBRE Y APELLIDO           
003800*    PS  12/09/2014  OT-1461  EL MENSAJE DE COHERENCIA DE EDAD            
003900*                             OMITIA LA FRASE "NO ES COHERENTE CON        
004000*                             LA FECHA DE NACIMIENTO" Y EL DOS            
004100*                             PUNTOS ANTES DE LA EDAD ESPERADA; SE        
004200*                             AMPLIA CT-MSG-COH-2/3 CON EL TEXTO          
004300*                             COMPLETO REQUERIDO POR AUDITORIA            
004400*    PS  19/09/2014  OT-1470  LETRA-VALIDA RECHAZABA VOCALES CON          
004500*                             ACENTO Y ENIE EN NOMBRE/APELLIDO; SE        
004600*                             AMPLIA LA CLASE Y SE QUITA LA NOTA          
004700*                             DE "NO SE ACEPTAN ACENTOS" DEL              
004800*                             ENCABEZADO (YA NO ES CIERTA)                
004900*    PS  26/09/2014  OT-1474  1400-CARGAR-MAESTRO NO VERIFICABA           
005000*                             CT-MAX-CLI: SI EL MAESTRO SUPERA LOS        
005100*                             5000 CLIENTES LA TABLA WS-TAB-CLI SE        
005200*                             DESBORDABA SIN AVISO; SE AGREGA EL          
005300*                             CORTE CONTRA CT-MAX-CLI                     
005400*    PS  10/10/2014  OT-1481  WS-CLIBAT-ERR-IND SE GRABABA EN BASE        
005500*                             1 (IX-TRX SIN RESTAR) EN LUGAR DE LA        
005600*                             BASE 0 QUE DOCUMENTA CPCLIBAT; SE           
005700*                             AGREGA WS-DET-MSG (Y REG-CLIBAT) DE         
005800*                             64 A 76 POSICIONES PORQUE EL MENSAJE        
005900*                             DE COHERENCIA DE OT-1461 SE CORTABA         
006000*                             AL IMPRIMIRSE EN EL LISTADO                 
006100*****************************************************************         
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500                                                                          
006600 SPECIAL-NAMES.                                                           
006700     CLASS LETRA-VALIDA IS 'A' THRU 'Z' 'a' THRU 'z' SPACE                
006800         'Á' 'É' 'Í' 'Ó' 'Ú' 'á' 'é' 'í' 'ó' 'ú' 'Ñ' 'ñ'                  
006900     C01 IS TOP-OF-FORM.                                                  
007000                                                                          
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300     SELECT CLITRX  ASSIGN DDCLITRX                                       
007400            FILE STATUS IS FS-CLITRX.                                     
007500                                                                          
007600     SELECT CLIMAE  ASSIGN DDCLIMAE                                       
007700            FILE STATUS IS FS-CLIMAE.                                     
007800                                                                          
007900     SELECT CLINEW  ASSIGN DDCLINEW                                       
008000            FILE STATUS IS FS-CLINEW.                                     
008100                                                                          
008200     SELECT CLIBAT  ASSIGN DDCLIBAT                                       
008300            FILE STATUS IS FS-CLIBAT.                                     
008400                                                                          
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800                                                                          
008900 FD  CLITRX                                                               
009000     BLOCK CONTAINS 0 RECORDS                                             
009100     RECORDING MODE IS F.                                                 
009200 01  REG-CLITRX               PIC X(71).                                  
009300                                                                          
009400 FD  CLIMAE                                                               
009500     BLOCK CONTAINS 0 RECORDS                                             
009600     RECORDING MODE IS F.                                                 
009700 01  REG-CLIMAE               PIC X(92).                                  
009800                                                                          
009900 FD  CLINEW                                                               
010000     BLOCK CONTAINS 0 RECORDS                                             
010100     RECORDING MODE IS F.                                                 
010200 01  REG-CLINEW               PIC X(92).                                  
010300                                                                          
010400 FD  CLIBAT                                                               
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     RECORDING MODE IS F.                                                 
010700 01  REG-CLIBAT               PIC X(144).                                 
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000*=======================*                                                 
011100 77  FILLER   PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.               
011200                                                                          
011300*----------- ARCHIVOS -------------------------------------------         
011400 77  FS-CLITRX               PIC XX     VALUE SPACES.                     
011500     88  FS-CLITRX-FIN                  VALUE '10'.                       
011600 77  FS-CLIMAE               PIC XX     VALUE SPACES.                     
011700     88  FS-CLIMAE-FIN                  VALUE '10'.                       
011800 77  FS-CLINEW               PIC XX     VALUE SPACES.                     
011900 77  FS-CLIBAT               PIC XX     VALUE SPACES.                     
012000                                                                          
012100 77  WS-STATUS-FIN           PIC X      VALUE 'N'.                        
012200     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
012300     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
012400                                                                          
012500*----------- FECHA DEL SISTEMA (6 POSICIONES, ANTES DEL Y2K) -----        
012600 77  WS-FECHA-SISTEMA         PIC 9(06).                                  
012700 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
012800     05  WS-FS6-AA            PIC 99.                                     
012900     05  WS-FS6-MM            PIC 99.                                     
013000     05  WS-FS6-DD            PIC 99.                                     
013100                                                                          
013200*----------- CONSTANTES Y MENSAJES -------------------------------        
013300 01  CT-CONSTANTES.                                                       
013400     05  CT-MAX-TRX           PIC 9(03) COMP VALUE 100.                   
013500     05  CT-MAX-CLI           PIC 9(05) COMP VALUE 5000.                  
013600     05  CT-MSG-LIMITE        PIC X(80) VALUE                             
013700         'EL LIMITE MAXIMO ES 100 CLIENTES POR BATCH'.                    
013800     05  CT-MSG-DUP           PIC X(80) VALUE                             
013900         'YA EXISTE UN CLIENTE CON LOS MISMOS DATOS'.                     
014000     05  CT-MSG-NOMBRE        PIC X(80) VALUE                             
014100         'NOMBRE INVALIDO: OBLIGATORIO, 2-100 LETRAS/ESPACIOS'.           
014200     05  CT-MSG-APELLIDO      PIC X(80) VALUE                             
014300         'APELLIDO INVALIDO: OBLIGATORIO, 2-100 LETRAS/ESPACIOS'.         
014400     05  CT-MSG-EDAD          PIC X(80) VALUE                             
014500         'EDAD INVALIDA: OBLIGATORIA, DEBE ESTAR ENTRE 0 Y 150'.          
014600     05  CT-MSG-FECHA         PIC X(80) VALUE                             
014700         'FECHA DE NACIMIENTO INVALIDA U OBLIGATORIA'.                    
014800     05  CT-MSG-COH-1         PIC X(09) VALUE                             
014900         'LA EDAD ('.                                                     
015000     05  CT-MSG-COH-2         PIC X(45) VALUE                             
015100         ') NO ES COHERENTE CON LA FECHA DE NACIMIENTO.'.                 
015200     05  CT-MSG-COH-3         PIC X(16) VALUE                             
015300         ' EDAD ESPERADA: '.                                              
015400                                                                          
015500*----------- FECHA DE PROCESO ------------------------------------        
015600     COPY CPFECHA.                                                        
015700                                                                          
015800*----------- LAYOUTS DE NOVEDAD, MAESTRO Y RESULTADO -------------        
015900     COPY CPCLITRX.                                                       
016000     COPY CPCLIMAE.                                                       
016100     COPY CPCLIBAT.                                                       
016200                                                                          
016300*----------- TABLA DE CLIENTES EN MEMORIA (MAESTRO + ALTAS) ------        
016400 77  WS-TAB-CANT              PIC 9(05) COMP VALUE ZERO.                  
016500 77  WS-TAB-MAX-ID            PIC 9(09) COMP VALUE ZERO.                  
016600 01  WS-TAB-CLIENTES.                                                     
016700     05  WS-TAB-CLI OCCURS 5000 TIMES                                     
016800                     INDEXED BY IX-TAB-CLI.                               
016900         10  WS-TAB-ID         PIC 9(09) COMP.                            
017000         10  WS-TAB-NOM        PIC X(30).                                 
017100         10  WS-TAB-APE        PIC X(30).                                 
017200         10  WS-TAB-EDA        PIC 9(03) COMP.                            
017300         10  WS-TAB-FNA        PIC 9(08).                                 
017400         10  WS-TAB-FRE        PIC 9(08).                                 
017500         10  WS-TAB-EST        PIC X(01).                                 
017600                                                                          
017700*----------- TABLA DE TRANSACCIONES DE ALTA LEIDAS ---------------        
017800 77  WS-TRX-CANT              PIC 9(03) COMP VALUE ZERO.                  
017900 01  WS-TAB-TRXS.                                                         
018000     05  WS-TRX-ELEM OCCURS 101 TIMES                                     
018100                     INDEXED BY IX-TRX.                                   
018200         10  WS-TRX-NOM        PIC X(30).                                 
018300         10  WS-TRX-APE        PIC X(30).                                 
018400         10  WS-TRX-EDA        PIC 9(03) COMP.                            
018500         10  WS-TRX-FNA        PIC 9(08).                                 
018600 77  WS-LIMITE-SW             PIC X     VALUE 'N'.                        
018700     88  WS-LIMITE-EXCEDIDO             VALUE 'Y'.                        
018800                                                                          
018900*----------- VARIABLES DE VALIDACION -----------------------------        
019000 77  WS-REG-VALIDO            PIC X(02) VALUE 'SI'.                       
019100 77  WS-LARGO-NOM             PIC 9(03) COMP VALUE ZERO.                  
019200 77  WS-LARGO-APE             PIC 9(03) COMP VALUE ZERO.                  
019300 77  WS-EDAD-CALC             PIC S9(03) COMP VALUE ZERO.                 
019400 77  WS-EDAD-DIF              PIC S9(03) COMP VALUE ZERO.                 
019500 77  WS-EDAD-CALC-ED          PIC ZZ9.                                    
019600 77  WS-MSG-ARMADO            PIC X(80) VALUE SPACES.                     
019700 77  WS-ENCONTRADO            PIC X     VALUE 'N'.                        
019800     88  WS-DUPLICADO-HALLADO           VALUE 'S'.                        
019900                                                                          
020000*----------- IMPRESION DEL LISTADO DE RESULTADOS -----------------        
020100 77  WS-CUENTA-LINEA          PIC 9(02) COMP VALUE ZERO.                  
020200 77  WS-CUENTA-PAGINA         PIC 9(02) COMP VALUE ZERO.                  
020300                                                                          
020400 01  WS-CAB-1.                                                            
020500     05  FILLER               PIC X(20) VALUE SPACES.                     
020600     05  FILLER               PIC X(45) VALUE                             
020700         'PGMALCLI - RESULTADO DEL ALTA MASIVA CLIENTES'.                 
020800     05  FILLER               PIC X(79) VALUE SPACES.                     
020900                                                                          
021000 01  WS-CAB-2.                                                            
021100     05  FILLER               PIC X(18) VALUE                             
021200         'FECHA DE PROCESO: '.                                            
021300     05  WS-CAB-2-FEC         PIC 9999/99/99.                             
021400     05  FILLER               PIC X(116) VALUE SPACES.                    
021500                                                                          
021600 01  WS-CAB-3.                                                            
021700     05  FILLER               PIC X(05) VALUE 'IDX'.                      
021800     05  FILLER               PIC X(33) VALUE 'NOMBRE'.                   
021900     05  FILLER               PIC X(33) VALUE 'APELLIDO'.                 
022000     05  FILLER               PIC X(07) VALUE 'MOTIVO'.                   
022100     05  FILLER               PIC X(66) VALUE SPACES.                     
022200                                                                          
022300 01  WS-LIN-LIMITE.                                                       
022400     05  FILLER               PIC X(20) VALUE SPACES.                     
022500     05  WS-LIN-LIMITE-MSG    PIC X(80).                                  
022600     05  FILLER               PIC X(44) VALUE SPACES.                     
022700                                                                          
022800 01  WS-LIN-RESUMEN.                                                      
022900     05  FILLER               PIC X(17) VALUE 'TOTAL PROCESADAS:'.        
023000     05  WS-RES-TOTAL         PIC ZZ9.                                    
023100     05  FILLER               PIC X(13) VALUE '  EXITOSAS: '.             
023200     05  WS-RES-OK            PIC ZZ9.                                    
023300     05  FILLER               PIC X(15) VALUE '  RECHAZADAS: '.           
023400     05  WS-RES-FAIL          PIC ZZ9.                                    
023500     05  FILLER               PIC X(65) VALUE SPACES.                     
023600                                                                          
023700 01  WS-LIN-DETALLE.                                                      
023800     05  WS-DET-IDX           PIC ZZ9.                                    
023900     05  FILLER               PIC X(02) VALUE SPACES.                     
024000     05  WS-DET-NOM           PIC X(30).                                  
024100     05  FILLER               PIC X(01) VALUE SPACES.                     
024200     05  WS-DET-APE           PIC X(30).                                  
024300     05  FILLER               PIC X(01) VALUE SPACES.                     
024400     05  WS-DET-MSG           PIC X(76).                                  
024500                                                                          
024600 01  WS-LINEA-BLANCO          PIC X(144) VALUE SPACES.                    
024700                                                                          
024800 77  FILLER   PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.               
024900                                                                          
025000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
025100 PROCEDURE DIVISION.                                                      
025200                                                                          
025300 MAIN-PROGRAM-I.                                                          
025400                                                                          
025500     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.                         
025600                                                                          
025700     IF NOT WS-LIMITE-EXCEDIDO                                            
025800        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                        
025900                VARYING IX-TRX FROM 1 BY 1                                
026000                UNTIL IX-TRX > WS-TRX-CANT                                
026100        PERFORM 8000-GRABAR-MAESTRO-I THRU 8000-GRABAR-MAESTRO-F          
026200     END-IF.                                                              
026300                                                                          
026400     PERFORM 6000-IMPRIMIR-I  THRU 6000-IMPRIMIR-F.                       
026500     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
026600                                                                          
026700 MAIN-PROGRAM-F. GOBACK.                                                  
026800                                                                          
026900                                                                          
027000*-----------------------------------------------------------------        
027100 1000-INICIO-I.                                                           
027200                                                                          
027300     MOVE ZERO TO WS-TRX-CANT WS-TAB-CANT WS-TAB-MAX-ID.                  
027400     MOVE ZERO TO WS-CLIBAT-TOTAL WS-CLIBAT-OK WS-CLIBAT-RECHAZ.          
027500     SET WS-NO-FIN-LECTURA TO TRUE.                                       
027600                                                                          
027700     PERFORM 1100-OBTENER-FECHA-I THRU 1100-OBTENER-FECHA-F.              
027800                                                                          
027900     OPEN INPUT CLITRX.                                                   
028000     IF FS-CLITRX IS NOT EQUAL '00'                                       
028100        DISPLAY '* ERROR EN OPEN CLITRX = ' FS-CLITRX                     
028200        MOVE 9999 TO RETURN-CODE                                          
028300        SET FS-CLITRX-FIN TO TRUE                                         
028400     ELSE                                                                 
028500        PERFORM 1200-CARGAR-TRX-I THRU 1200-CARGAR-TRX-F                  
028600                UNTIL FS-CLITRX-FIN OR WS-TRX-CANT > CT-MAX-TRX           
028700     END-IF.                                                              
028800                                                                          
028900     CLOSE CLITRX.                                                        
029000                                                                          
029100     IF WS-TRX-CANT > CT-MAX-TRX                                          
029200        DISPLAY '* ' CT-MSG-LIMITE                                        
029300        SET WS-LIMITE-EXCEDIDO TO TRUE                                    
029400     END-IF.                                                              
029500                                                                          
029600     OPEN INPUT  CLIMAE.                                                  
029700     IF FS-CLIMAE IS NOT EQUAL '00'                                       
029800        DISPLAY '* ERROR EN OPEN CLIMAE = ' FS-CLIMAE                     
029900        MOVE 9999 TO RETURN-CODE                                          
030000     ELSE                                                                 
030100        SET WS-NO-FIN-LECTURA TO TRUE                                     
030200        PERFORM 1300-LEER-MAESTRO-I THRU 1300-LEER-MAESTRO-F              
030300        PERFORM 1400-CARGAR-MAESTRO-I THRU 1400-CARGAR-MAESTRO-F          
030400                UNTIL WS-FIN-LECTURA                                      
030500        CLOSE CLIMAE                                                      
030600     END-IF.                                                              
030700                                                                          
030800     OPEN OUTPUT CLIBAT.                                                  
030900     IF FS-CLIBAT IS NOT EQUAL '00'                                       
031000        DISPLAY '* ERROR EN OPEN CLIBAT = ' FS-CLIBAT                     
031100        MOVE 9999 TO RETURN-CODE                                          
031200     END-IF.                                                              
031300                                                                          
031400     MOVE 1  TO WS-CUENTA-PAGINA.                                         
031500     MOVE 99 TO WS-CUENTA-LINEA.                                          
031600                                                                          
031700 1000-INICIO-F. EXIT.                                                     
031800                                                                          
031900                                                                          
032000*-----------------------------------------------------------------        
032100 1100-OBTENER-FECHA-I.                                                    
032200                                                                          
032300     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
032400     IF WS-FS6-AA < 50                                                    
032500        MOVE 20 TO WS-FEC-SS                                              
032600     ELSE                                                                 
032700        MOVE 19 TO WS-FEC-SS                                              
032800     END-IF.                                                              
032900     MOVE WS-FS6-AA TO WS-FEC-AA.                                         
033000     MOVE WS-FS6-MM TO WS-FEC-MM.                                         
033100     MOVE WS-FS6-DD TO WS-FEC-DD.                                         
033200                                                                          
033300 1100-OBTENER-FECHA-F. EXIT.                                              
033400                                                                          
033500                                                                          
033600*-----------------------------------------------------------------        
033700 1200-CARGAR-TRX-I.                                                       
033800                                                                          
033900     READ CLITRX INTO REG-CLITRX.                                         
034000     EVALUATE FS-CLITRX                                                   
034100        WHEN '00'                                                         
034200           ADD 1 TO WS-TRX-CANT                                           
034300           IF WS-TRX-CANT NOT > CT-MAX-TRX                                
034400              MOVE CLITRX-NOMBRE   TO WS-TRX-NOM (WS-TRX-CANT)            
034500              MOVE CLITRX-APELLIDO TO WS-TRX-APE (WS-TRX-CANT)            
034600              MOVE CLITRX-EDAD     TO WS-TRX-EDA (WS-TRX-CANT)            
034700              MOVE CLITRX-FEC-NAC  TO WS-TRX-FNA (WS-TRX-CANT)            
034800           END-IF                                                         
034900        WHEN '10'                                                         
035000           SET FS-CLITRX-FIN TO TRUE                                      
035100        WHEN OTHER                                                        
035200           DISPLAY '* ERROR EN LECTURA CLITRX = ' FS-CLITRX               
035300           MOVE 9999 TO RETURN-CODE                                       
035400           SET FS-CLITRX-FIN TO TRUE                                      
035500     END-EVALUATE.                                                        
035600                                                                          
035700 1200-CARGAR-TRX-F. EXIT.                                                 
035800                                                                          
035900                                                                          
036000*-----------------------------------------------------------------        
036100 1300-LEER-MAESTRO-I.                                                     
036200                                                                          
036300     READ CLIMAE INTO REG-CLIMAE.                                         
036400     EVALUATE FS-CLIMAE                                                   
036500        WHEN '00'                                                         
036600           CONTINUE                                                       
036700        WHEN '10'                                                         
036800           SET WS-FIN-LECTURA TO TRUE                                     
036900        WHEN OTHER                                                        
037000           DISPLAY '* ERROR EN LECTURA CLIMAE = ' FS-CLIMAE               
037100           MOVE 9999 TO RETURN-CODE                                       
037200           SET WS-FIN-LECTURA TO TRUE                                     
037300     END-EVALUATE.                                                        
037400                                                                          
037500 1300-LEER-MAESTRO-F. EXIT.                                               
037600                                                                          
037700                                                                          
037800*-----------------------------------------------------------------        
037900 1400-CARGAR-MAESTRO-I.                                                   
038000                                                                          
038100     IF WS-TAB-CANT EQUAL CT-MAX-CLI                                      
038200        DISPLAY '* MAESTRO EXCEDE EL CUPO MAXIMO DE '                     
038300                CT-MAX-CLI ' CLIENTES - CARGA ABORTADA'                   
038400        MOVE 9999 TO RETURN-CODE                                          
038500        SET WS-FIN-LECTURA TO TRUE                                        
038600     ELSE                                                                 
038700        ADD 1 TO WS-TAB-CANT                                              
038800        MOVE CLIMAE-ID       TO WS-TAB-ID  (WS-TAB-CANT)                  
038900        MOVE CLIMAE-NOMBRE   TO WS-TAB-NOM (WS-TAB-CANT)                  
039000        MOVE CLIMAE-APELLIDO TO WS-TAB-APE (WS-TAB-CANT)                  
039100        MOVE CLIMAE-EDAD     TO WS-TAB-EDA (WS-TAB-CANT)                  
039200        MOVE CLIMAE-FEC-NAC  TO WS-TAB-FNA (WS-TAB-CANT)                  
039300        MOVE CLIMAE-FEC-REG  TO WS-TAB-FRE (WS-TAB-CANT)                  
039400        MOVE CLIMAE-ESTADO   TO WS-TAB-EST (WS-TAB-CANT)                  
039500                                                                          
039600        IF CLIMAE-ID > WS-TAB-MAX-ID                                      
039700           MOVE CLIMAE-ID TO WS-TAB-MAX-ID                                
039800        END-IF                                                            
039900                                                                          
040000        PERFORM 1300-LEER-MAESTRO-I THRU 1300-LEER-MAESTRO-F              
040100     END-IF.                                                              
040200                                                                          
040300 1400-CARGAR-MAESTRO-F. EXIT.                                             
040400                                                                          
040500                                                                          
040600*-----------------------------------------------------------------        
040700*    2000-PROCESO: UNA TRANSACCION DE ALTA POR VUELTA, INDICE             
040800*    IX-TRX GOBERNADO POR EL PERFORM VARYING DEL MAIN-PROGRAM             
040900*-----------------------------------------------------------------        
041000 2000-PROCESO-I.                                                          
041100                                                                          
041200     MOVE WS-TRX-NOM (IX-TRX) TO CLITRX-NOMBRE.                           
041300     MOVE WS-TRX-APE (IX-TRX) TO CLITRX-APELLIDO.                         
041400     MOVE WS-TRX-EDA (IX-TRX) TO CLITRX-EDAD.                             
041500     MOVE WS-TRX-FNA (IX-TRX) TO CLITRX-FEC-NAC.                          
041600     MOVE 'SI'                TO WS-REG-VALIDO.                           
041700     MOVE SPACES               TO WS-MSG-ARMADO.                          
041800                                                                          
041900     PERFORM 2100-VALIDAR-CAMPOS-I THRU 2100-VALIDAR-CAMPOS-F.            
042000                                                                          
042100     IF WS-REG-VALIDO EQUAL 'SI'                                          
042200        PERFORM 2200-VALIDAR-COHER-I THRU 2200-VALIDAR-COHER-F            
042300     END-IF.                                                              
042400                                                                          
042500     IF WS-REG-VALIDO EQUAL 'SI'                                          
042600        PERFORM 2300-VALIDAR-DUPLIC-I THRU 2300-VALIDAR-DUPLIC-F          
042700     END-IF.                                                              
042800                                                                          
042900     IF WS-REG-VALIDO EQUAL 'SI'                                          
043000        PERFORM 2400-GRABAR-CLIENTE-I THRU 2400-GRABAR-CLIENTE-F          
043100        ADD 1 TO WS-CLIBAT-OK                                             
043200     ELSE                                                                 
043300        PERFORM 2500-REGISTRAR-ERROR-I THRU 2500-REGISTRAR-ERROR-F        
043400        ADD 1 TO WS-CLIBAT-RECHAZ                                         
043500     END-IF.                                                              
043600                                                                          
043700     ADD 1 TO WS-CLIBAT-TOTAL.                                            
043800                                                                          
043900 2000-PROCESO-F. EXIT.                                                    
044000                                                                          
044100                                                                          
044200*-----------------------------------------------------------------        
044300*    2100-VALIDAR-CAMPOS: NOMBRE/APELLIDO OBLIGATORIOS, 2-30              
044400*    CARACTERES (EL LIMITE DE NEGOCIO ES 100, PERO EL REGISTRO            
044500*    FIJO SOLO GUARDA 30), SOLO LETRAS Y ESPACIOS; EDAD 0-150;            
044600*    FECHA DE NACIMIENTO OBLIGATORIA Y ANTERIOR A LA DE PROCESO           
044700*-----------------------------------------------------------------        
044800 2100-VALIDAR-CAMPOS-I.                                                   
044900                                                                          
045000     PERFORM 2101-TRIM-NOM-I THRU 2101-TRIM-NOM-F                         
045100             VARYING WS-LARGO-NOM FROM 30 BY -1                           
045200             UNTIL WS-LARGO-NOM EQUAL ZERO                                
045300             OR CLITRX-NOMBRE (WS-LARGO-NOM:1) NOT EQUAL SPACE.           
045400                                                                          
045500     PERFORM 2102-TRIM-APE-I THRU 2102-TRIM-APE-F                         
045600             VARYING WS-LARGO-APE FROM 30 BY -1                           
045700             UNTIL WS-LARGO-APE EQUAL ZERO                                
045800             OR CLITRX-APELLIDO (WS-LARGO-APE:1) NOT EQUAL SPACE.         
045900                                                                          
046000     IF WS-LARGO-NOM < 2                                                  
046100        MOVE 'NO'          TO WS-REG-VALIDO                               
046200        MOVE CT-MSG-NOMBRE TO WS-MSG-ARMADO                               
046300     END-IF.                                                              
046400                                                                          
046500     IF WS-REG-VALIDO EQUAL 'SI'                                          
046600        IF CLITRX-NOMBRE (1:WS-LARGO-NOM) IS NOT LETRA-VALIDA             
046700           MOVE 'NO'          TO WS-REG-VALIDO                            
046800           MOVE CT-MSG-NOMBRE TO WS-MSG-ARMADO                            
046900        END-IF                                                            
047000     END-IF.                                                              
047100                                                                          
047200     IF WS-REG-VALIDO EQUAL 'SI' AND WS-LARGO-APE < 2                     
047300        MOVE 'NO'            TO WS-REG-VALIDO                             
047400        MOVE CT-MSG-APELLIDO TO WS-MSG-ARMADO                             
047500     END-IF.                                                              
047600                                                                          
047700     IF WS-REG-VALIDO EQUAL 'SI'                                          
047800        IF CLITRX-APELLIDO (1:WS-LARGO-APE) IS NOT LETRA-VALIDA           
047900           MOVE 'NO'            TO WS-REG-VALIDO                          
048000           MOVE CT-MSG-APELLIDO TO WS-MSG-ARMADO                          
048100        END-IF                                                            
048200     END-IF.                                                              
048300                                                                          
048400     IF WS-REG-VALIDO EQUAL 'SI' AND CLITRX-EDAD > 150                    
048500        MOVE 'NO'         TO WS-REG-VALIDO                                
048600        MOVE CT-MSG-EDAD  TO WS-MSG-ARMADO                                
048700     END-IF.                                                              
048800                                                                          
048900     IF WS-REG-VALIDO EQUAL 'SI'                                          
049000        IF CLITRX-FEC-NAC EQUAL ZERO                                      
049100           OR CLITRX-FEC-NAC NOT LESS THAN WS-FEC-AAAAMMDD                
049200           MOVE 'NO'          TO WS-REG-VALIDO                            
049300           MOVE CT-MSG-FECHA  TO WS-MSG-ARMADO                            
049400        END-IF                                                            
049500     END-IF.                                                              
049600                                                                          
049700     IF WS-REG-VALIDO EQUAL 'SI'                                          
049800        IF CLITRX-NAC-MM < 1 OR CLITRX-NAC-MM > 12                        
049900           OR CLITRX-NAC-DD < 1 OR CLITRX-NAC-DD > 31                     
050000           MOVE 'NO'          TO WS-REG-VALIDO                            
050100           MOVE CT-MSG-FECHA  TO WS-MSG-ARMADO                            
050200        END-IF                                                            
050300     END-IF.                                                              
050400                                                                          
050500 2100-VALIDAR-CAMPOS-F. EXIT.                                             
050600                                                                          
050700                                                                          
050800 2101-TRIM-NOM-I. CONTINUE.                                               
050900 2101-TRIM-NOM-F. EXIT.                                                   
051000                                                                          
051100                                                                          
051200 2102-TRIM-APE-I. CONTINUE.                                               
051300 2102-TRIM-APE-F. EXIT.                                                   
051400                                                                          
051500                                                                          
051600*-----------------------------------------------------------------        
051700*    2200-VALIDAR-COHER: LA EDAD DECLARADA DEBE COINCIDIR CON LA          
051800*    EDAD CALCULADA A PARTIR DE LA FECHA DE NACIMIENTO Y LA FECHA         
051900*    DE PROCESO, CON UN MARGEN DE UN ANIO (RTN 19/02/2001)                
052000*-----------------------------------------------------------------        
052100 2200-VALIDAR-COHER-I.                                                    
052200                                                                          
052300     COMPUTE WS-EDAD-CALC =                                               
052400             WS-FEC8-AAAA - CLITRX-NAC-AAAA.                              
052500                                                                          
052600     IF WS-FEC8-MM < CLITRX-NAC-MM                                        
052700        OR (WS-FEC8-MM EQUAL CLITRX-NAC-MM                                
052800            AND WS-FEC8-DD < CLITRX-NAC-DD)                               
052900        SUBTRACT 1 FROM WS-EDAD-CALC                                      
053000     END-IF.                                                              
053100                                                                          
053200     COMPUTE WS-EDAD-DIF = CLITRX-EDAD - WS-EDAD-CALC.                    
053300     IF WS-EDAD-DIF < 0                                                   
053400        COMPUTE WS-EDAD-DIF = ZERO - WS-EDAD-DIF                          
053500     END-IF.                                                              
053600                                                                          
053700     IF WS-EDAD-DIF > 1                                                   
053800        MOVE 'NO' TO WS-REG-VALIDO                                        
053900        MOVE WS-EDAD-CALC TO WS-EDAD-CALC-ED                              
054000        STRING CT-MSG-COH-1 DELIMITED BY SIZE                             
054100               CLITRX-EDAD  DELIMITED BY SIZE                             
054200               CT-MSG-COH-2 DELIMITED BY SIZE                             
054300               CT-MSG-COH-3 DELIMITED BY SIZE                             
054400               WS-EDAD-CALC-ED DELIMITED BY SIZE                          
054500               INTO WS-MSG-ARMADO                                         
054600     END-IF.                                                              
054700                                                                          
054800 2200-VALIDAR-COHER-F. EXIT.                                              
054900                                                                          
055000                                                                          
055100*-----------------------------------------------------------------        
055200*    2300-VALIDAR-DUPLIC: BUSCA EN LA TABLA DE MEMORIA (MAESTRO           
055300*    ORIGINAL MAS LAS ALTAS YA CONFIRMADAS EN ESTA MISMA CORRIDA)         
055400*    UN CLIENTE CON IGUAL NOMBRE, APELLIDO Y FECHA DE NACIMIENTO          
055500*-----------------------------------------------------------------        
055600 2300-VALIDAR-DUPLIC-I.                                                   
055700                                                                          
055800     MOVE 'N' TO WS-ENCONTRADO.                                           
055900     SET IX-TAB-CLI TO 1.                                                 
056000     SEARCH WS-TAB-CLI                                                    
056100        AT END                                                            
056200           CONTINUE                                                       
056300        WHEN WS-TAB-NOM (IX-TAB-CLI) EQUAL CLITRX-NOMBRE                  
056400             AND WS-TAB-APE (IX-TAB-CLI) EQUAL CLITRX-APELLIDO            
056500             AND WS-TAB-FNA (IX-TAB-CLI) EQUAL CLITRX-FEC-NAC             
056600           MOVE 'S' TO WS-ENCONTRADO                                      
056700     END-SEARCH.                                                          
056800                                                                          
056900     IF WS-DUPLICADO-HALLADO                                              
057000        MOVE 'NO'        TO WS-REG-VALIDO                                 
057100        MOVE CT-MSG-DUP   TO WS-MSG-ARMADO                                
057200     END-IF.                                                              
057300                                                                          
057400 2300-VALIDAR-DUPLIC-F. EXIT.                                             
057500                                                                          
057600                                                                          
057700*-----------------------------------------------------------------        
057800*    2400-GRABAR-CLIENTE: ASIGNA EL PROXIMO NUMERO DE CLIENTE Y           
057900*    AGREGA LA ENTRADA A LA TABLA DE MEMORIA (SE VOLCARA AL NUEVO         
058000*    MAESTRO EN 8000-GRABAR-MAESTRO); FECHA DE ALTA = FECHA PROC.         
058100*-----------------------------------------------------------------        
058200 2400-GRABAR-CLIENTE-I.                                                   
058300                                                                          
058400     ADD 1 TO WS-TAB-MAX-ID.                                              
058500     ADD 1 TO WS-TAB-CANT.                                                
058600                                                                          
058700     MOVE WS-TAB-MAX-ID        TO WS-TAB-ID  (WS-TAB-CANT).               
058800     MOVE CLITRX-NOMBRE        TO WS-TAB-NOM (WS-TAB-CANT).               
058900     MOVE CLITRX-APELLIDO      TO WS-TAB-APE (WS-TAB-CANT).               
059000     MOVE CLITRX-EDAD          TO WS-TAB-EDA (WS-TAB-CANT).               
059100     MOVE CLITRX-FEC-NAC       TO WS-TAB-FNA (WS-TAB-CANT).               
059200     MOVE WS-FEC-AAAAMMDD      TO WS-TAB-FRE (WS-TAB-CANT).               
059300     MOVE 'A'                  TO WS-TAB-EST (WS-TAB-CANT).               
059400                                                                          
059500 2400-GRABAR-CLIENTE-F. EXIT.                                             
059600                                                                          
059700                                                                          
059800*-----------------------------------------------------------------        
059900 2500-REGISTRAR-ERROR-I.                                                  
060000                                                                          
060100     IF WS-CLIBAT-RECHAZ < 100                                            
060200        SET IX-CLIBAT-ERR TO WS-CLIBAT-RECHAZ                             
060300        ADD 1 TO IX-CLIBAT-ERR                                            
060400        COMPUTE WS-CLIBAT-ERR-IND (IX-CLIBAT-ERR) = IX-TRX - 1            
060500        MOVE CLITRX-NOMBRE   TO WS-CLIBAT-ERR-NOM (IX-CLIBAT-ERR)         
060600        MOVE CLITRX-APELLIDO TO WS-CLIBAT-ERR-APE (IX-CLIBAT-ERR)         
060700        MOVE WS-MSG-ARMADO   TO WS-CLIBAT-ERR-MSG (IX-CLIBAT-ERR)         
060800     END-IF.                                                              
060900                                                                          
061000 2500-REGISTRAR-ERROR-F. EXIT.                                            
061100                                                                          
061200                                                                          
061300*-----------------------------------------------------------------        
061400*    8000-GRABAR-MAESTRO: VUELCA LA TABLA COMPLETA (MAESTRO MAS           
061500*    ALTAS) AL NUEVO MAESTRO, EN ORDEN ASCENDENTE POR CLIMAE-ID           
061600*    YA QUE LOS NUMEROS NUEVOS SIEMPRE SON MAYORES A LOS EXIST.           
061700*-----------------------------------------------------------------        
061800 8000-GRABAR-MAESTRO-I.                                                   
061900                                                                          
062000     OPEN OUTPUT CLINEW.                                                  
062100     IF FS-CLINEW IS NOT EQUAL '00'                                       
062200        DISPLAY '* ERROR EN OPEN CLINEW = ' FS-CLINEW                     
062300        MOVE 9999 TO RETURN-CODE                                          
062400     ELSE                                                                 
062500        PERFORM 8100-GRABAR-UNO-I THRU 8100-GRABAR-UNO-F                  
062600                VARYING IX-TAB-CLI FROM 1 BY 1                            
062700                UNTIL IX-TAB-CLI > WS-TAB-CANT                            
062800        CLOSE CLINEW                                                      
062900     END-IF.                                                              
063000                                                                          
063100 8000-GRABAR-MAESTRO-F. EXIT.                                             
063200                                                                          
063300                                                                          
063400 8100-GRABAR-UNO-I.                                                       
063500                                                                          
063600     MOVE WS-TAB-ID  (IX-TAB-CLI) TO CLIMAE-ID.                           
063700     MOVE WS-TAB-NOM (IX-TAB-CLI) TO CLIMAE-NOMBRE.                       
063800     MOVE WS-TAB-APE (IX-TAB-CLI) TO CLIMAE-APELLIDO.                     
063900     MOVE WS-TAB-EDA (IX-TAB-CLI) TO CLIMAE-EDAD.                         
064000     MOVE WS-TAB-FNA (IX-TAB-CLI) TO CLIMAE-FEC-NAC.                      
064100     MOVE WS-TAB-FRE (IX-TAB-CLI) TO CLIMAE-FEC-REG.                      
064200     MOVE WS-TAB-EST (IX-TAB-CLI) TO CLIMAE-ESTADO.                       
064300     WRITE REG-CLINEW FROM CLIMAE-REGISTRO.                               
064400                                                                          
064500 8100-GRABAR-UNO-F. EXIT.                                                 
064600                                                                          
064700                                                                          
064800*-----------------------------------------------------------------        
064900*    6000-IMPRIMIR: LISTADO DE RESULTADOS DEL BATCH (DDCLIBAT)            
065000*-----------------------------------------------------------------        
065100 6000-IMPRIMIR-I.                                                         
065200                                                                          
065300     PERFORM 6100-CABECERA-I THRU 6100-CABECERA-F.                        
065400                                                                          
065500     IF WS-LIMITE-EXCEDIDO                                                
065600        MOVE CT-MSG-LIMITE TO WS-LIN-LIMITE-MSG                           
065700        WRITE REG-CLIBAT FROM WS-LIN-LIMITE AFTER 2                       
065800     END-IF.                                                              
065900                                                                          
066000     MOVE WS-CLIBAT-TOTAL  TO WS-RES-TOTAL.                               
066100     MOVE WS-CLIBAT-OK     TO WS-RES-OK.                                  
066200     MOVE WS-CLIBAT-RECHAZ TO WS-RES-FAIL.                                
066300     WRITE REG-CLIBAT FROM WS-LIN-RESUMEN AFTER 2.                        
066400     MOVE SPACES TO REG-CLIBAT.                                           
066500     WRITE REG-CLIBAT FROM WS-LINEA-BLANCO AFTER 1.                       
066600                                                                          
066700     IF WS-CLIBAT-RECHAZ > ZERO                                           
066800        PERFORM 6200-DETALLE-I THRU 6200-DETALLE-F                        
066900                VARYING IX-CLIBAT-ERR FROM 1 BY 1                         
067000                UNTIL IX-CLIBAT-ERR > WS-CLIBAT-RECHAZ                    
067100     END-IF.                                                              
067200                                                                          
067300     CLOSE CLIBAT.                                                        
067400                                                                          
067500 6000-IMPRIMIR-F. EXIT.                                                   
067600                                                                          
067700                                                                          
067800 6100-CABECERA-I.                                                         
067900                                                                          
068000     MOVE WS-FEC-AAAAMMDD TO WS-CAB-2-FEC.                                
068100     WRITE REG-CLIBAT FROM WS-CAB-1 AFTER PAGE.                           
068200     WRITE REG-CLIBAT FROM WS-CAB-2 AFTER 1.                              
068300     WRITE REG-CLIBAT FROM WS-CAB-3 AFTER 2.                              
068400                                                                          
068500 6100-CABECERA-F. EXIT.                                                   
068600                                                                          
068700                                                                          
068800 6200-DETALLE-I.                                                          
068900                                                                          
069000     MOVE WS-CLIBAT-ERR-IND (IX-CLIBAT-ERR) TO WS-DET-IDX.                
069100     MOVE WS-CLIBAT-ERR-NOM (IX-CLIBAT-ERR) TO WS-DET-NOM.                
069200     MOVE WS-CLIBAT-ERR-APE (IX-CLIBAT-ERR) TO WS-DET-APE.                
069300     MOVE WS-CLIBAT-ERR-MSG (IX-CLIBAT-ERR) TO WS-DET-MSG.                
069400     WRITE REG-CLIBAT FROM WS-LIN-DETALLE AFTER 1.                        
069500     ADD 1 TO WS-CUENTA-LINEA.                                            
069600     IF WS-CUENTA-LINEA > 55                                              
069700        PERFORM 6100-CABECERA-I THRU 6100-CABECERA-F                      
069800        MOVE ZERO TO WS-CUENTA-LINEA                                      
069900     END-IF.                                                              
070000                                                                          
070100 6200-DETALLE-F. EXIT.                                                    
070200                                                                          
070300                                                                          
070400*-----------------------------------------------------------------        
070500 9999-FINAL-I.                                                            
070600                                                                          
070700     DISPLAY '* PGMALCLI - FIN DE PROCESO'.                               
070800     DISPLAY '* TOTAL PROCESADAS  = ' WS-CLIBAT-TOTAL.                    
070900     DISPLAY '* TOTAL EXITOSAS    = ' WS-CLIBAT-OK.                       
071000     DISPLAY '* TOTAL RECHAZADAS  = ' WS-CLIBAT-RECHAZ.                   
071100                                                                          
071200 9999-FINAL-F. EXIT.                                                      
