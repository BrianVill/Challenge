000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    PGMLSCLI.                                                 
000300 AUTHOR.        J. RAMIREZ.                                               
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CARTERA DE CLIENTES.               
000500 DATE-WRITTEN.  20/06/1993.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.                     
000800                                                                          
000900*****************************************************************         
001000*    PGMLSCLI  -  LISTADO DE ESPERANZA DE VIDA POR CLIENTE       *        
001100*                                                                *        
001200*    RECORRE EL MAESTRO DE CLIENTES (DDCLIMAE) EN FORMA          *        
001300*    SECUENCIAL, SALTEA LAS BAJAS LOGICAS Y PARA CADA CLIENTE    *        
001400*    ACTIVO CALCULA LA FECHA PROBABLE DE MUERTE (FECHA DE        *        
001500*    NACIMIENTO MAS LA ESPERANZA DE VIDA POR DEFECTO) Y LOS      *        
001600*    ANIOS/DIAS RESTANTES A LA FECHA DE PROCESO, GRABANDO UN     *        
001700*    REGISTRO DE DETALLE POR CLIENTE (DDCLIDET).                 *        
001800*----------------------------------------------------------------         
001900*    HISTORIA DE CAMBIOS                                                  
002000*----------------------------------------------------------------         
002100*    JR  20/06/1993  OT-0245  VERSION INICIAL - LISTADO GENERAL           
002200*                             DE CLIENTES ACTIVOS (SIN CALCULOS)          
002300*    MG  11/01/1999  OT-0512  AJUSTE Y2K - FECHAS A 8 POSICIONES          
002400*    RL  08/06/2007  OT-1141  SE AGREGA EL CALCULO DE ESPERANZA           
002500*                             DE VIDA; NUEVO LAYOUT DE SALIDA             
002600*                             DDCLIDET (ANTES SOLO LISTABA DATOS          
002700*                             BASICOS DEL CLIENTE)                        
002800*    RL  14/11/2010  OT-1363  SE ESTANDARIZA EL ANCHO DEL                 
002900*                             REGISTRO DDCLIDET A 128 POSICIONES          
003000*    RL  02/03/2012  OT-1420  LA ESPERANZA DE VIDA POR DEFECTO            
003100*                             PASA A LA CONSTANTE CT-VIDA-DEFECTO         
003200*                             (ANTES ESTABA FIJA EN LA FORMULA)           
003300*****************************************************************         
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700                                                                          
003800 SPECIAL-NAMES.                                                           
003900     UPSI-0 ON STATUS IS SW-DEPURA-ON                                     
004000            OFF STATUS IS SW-DEPURA-OFF.                                  
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT CLIMAE  ASSIGN DDCLIMAE                                       
004500            FILE STATUS IS FS-CLIMAE.                                     
004600                                                                          
004700     SELECT CLIDET  ASSIGN DDCLIDET                                       
004800            FILE STATUS IS FS-CLIDET.                                     
004900                                                                          
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300                                                                          
005400 FD  CLIMAE                                                               
005500     BLOCK CONTAINS 0 RECORDS                                             
005600     RECORDING MODE IS F.                                                 
005700 01  REG-CLIMAE               PIC X(92).                                  
005800                                                                          
005900 FD  CLIDET                                                               
006000     BLOCK CONTAINS 0 RECORDS                                             
006100     RECORDING MODE IS F.                                                 
006200 01  REG-CLIDET               PIC X(128).                                 
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500*=======================*                                                 
006600 77  FILLER   PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.               
006700                                                                          
006800*----------- ARCHIVOS -------------------------------------------         
006900 77  FS-CLIMAE               PIC XX     VALUE SPACES.                     
007000     88  FS-CLIMAE-FIN                  VALUE '10'.                       
007100 77  FS-CLIDET               PIC XX     VALUE SPACES.                     
007200                                                                          
007300 77  WS-STATUS-FIN           PIC X      VALUE 'N'.                        
007400     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
007500     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
007600                                                                          
007700*----------- FECHA DEL SISTEMA (6 POSICIONES, ANTES DEL Y2K) -----        
007800 77  WS-FECHA-SISTEMA         PIC 9(06).                                  
007900 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
008000     05  WS-FS6-AA            PIC 99.                                     
008100     05  WS-FS6-MM            PIC 99.                                     
008200     05  WS-FS6-DD            PIC 99.                                     
008300                                                                          
008400*----------- CONSTANTES ------------------------------------------        
008500 77  CT-VIDA-DEFECTO          PIC 9(03) COMP VALUE 75.                    
008600                                                                          
008700*----------- FECHA DE PROCESO Y AREA DE TRABAJO DE FECHAS --------        
008800     COPY CPFECHA.                                                        
008900                                                                          
009000*----------- LAYOUTS DE MAESTRO Y DETALLE ------------------------        
009100     COPY CPCLIMAE.                                                       
009200     COPY CPCLIDET.                                                       
009300                                                                          
009400*----------- CONTADORES ------------------------------------------        
009500 77  WS-CLIDET-CANT           PIC 9(07) COMP VALUE ZERO.                  
009600 77  WS-CLIMAE-LEIDOS         PIC 9(07) COMP VALUE ZERO.                  
009700                                                                          
009800*----------- FECHA PROBABLE DE MUERTE DEL CLIENTE ----------------        
009900 01  WS-FEC-MUERTE            PIC 9(08).                                  
010000 01  WS-FEC-MUERTE-R REDEFINES WS-FEC-MUERTE.                             
010100     05  WS-MUERTE-AAAA       PIC 9(04).                                  
010200     05  WS-MUERTE-MM         PIC 9(02).                                  
010300     05  WS-MUERTE-DD         PIC 9(02).                                  
010400                                                                          
010500 77  WS-ANOS-REST             PIC 9(03) COMP VALUE ZERO.                  
010600 77  WS-DIAS-REST             PIC 9(07) COMP VALUE ZERO.                  
010700                                                                          
010800*----------- TABLA DE DIAS ACUMULADOS POR MES (SIN BISIESTO) -----        
010900*    CARGADA POR REDEFINES DE UN GRUPO DE FILLERS (EL COMPILADOR          
011000*    DE ESTE HOST NO ADMITE VALUE MULTIPLE EN OCCURS)                     
011100*-----------------------------------------------------------------        
011200 01  CT-DIAS-ACUM-INI.                                                    
011300     05  FILLER               PIC 9(03) VALUE 000.                        
011400     05  FILLER               PIC 9(03) VALUE 031.                        
011500     05  FILLER               PIC 9(03) VALUE 059.                        
011600     05  FILLER               PIC 9(03) VALUE 090.                        
011700     05  FILLER               PIC 9(03) VALUE 120.                        
011800     05  FILLER               PIC 9(03) VALUE 151.                        
011900     05  FILLER               PIC 9(03) VALUE 181.                        
012000     05  FILLER               PIC 9(03) VALUE 212.                        
012100     05  FILLER               PIC 9(03) VALUE 243.                        
012200     05  FILLER               PIC 9(03) VALUE 273.                        
012300     05  FILLER               PIC 9(03) VALUE 304.                        
012400     05  FILLER               PIC 9(03) VALUE 334.                        
012500 01  CT-DIAS-ACUM REDEFINES CT-DIAS-ACUM-INI.                             
012600     05  CT-DIAS-ACUM-MES OCCURS 12 TIMES                                 
012700                         INDEXED BY IX-DIAS-ACUM                          
012800                         PIC 9(03).                                       
012900                                                                          
013000*----------- CALCULO DE NUMERO DE DIA ABSOLUTO (DESDE EL ANIO 1) -        
013100 77  WS-ABS-ANIO1             PIC 9(04) COMP VALUE ZERO.                  
013200 77  WS-ABS-DIV4              PIC 9(04) COMP VALUE ZERO.                  
013300 77  WS-ABS-DIV100            PIC 9(04) COMP VALUE ZERO.                  
013400 77  WS-ABS-DIV400            PIC 9(04) COMP VALUE ZERO.                  
013500 77  WS-ABS-TMP               PIC 9(04) COMP VALUE ZERO.                  
013600 77  WS-ABS-RESTO4            PIC 9(04) COMP VALUE ZERO.                  
013700 77  WS-ABS-RESTO100          PIC 9(04) COMP VALUE ZERO.                  
013800 77  WS-ABS-RESTO400          PIC 9(04) COMP VALUE ZERO.                  
013900 77  WS-ABS-DIANUM            PIC 9(09) COMP VALUE ZERO.                  
014000 77  WS-ABS-SW                PIC X     VALUE 'N'.                        
014100     88  WS-ABS-ES-BISIESTO             VALUE 'S'.                        
014200 77  WS-DIA-ABS-PROC          PIC 9(09) COMP VALUE ZERO.                  
014300 77  WS-DIA-ABS-MUERTE        PIC 9(09) COMP VALUE ZERO.                  
014400                                                                          
014500 77  FILLER   PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.               
014600                                                                          
014700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
014800 PROCEDURE DIVISION.                                                      
014900                                                                          
015000 MAIN-PROGRAM-I.                                                          
015100                                                                          
015200     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
015300                                                                          
015400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
015500             UNTIL WS-FIN-LECTURA.                                        
015600                                                                          
015700     PERFORM 9999-FINAL-I  THRU 9999-FINAL-F.                             
015800                                                                          
015900 MAIN-PROGRAM-F. GOBACK.                                                  
016000                                                                          
016100                                                                          
016200*-----------------------------------------------------------------        
016300 1000-INICIO-I.                                                           
016400                                                                          
016500     MOVE ZERO TO WS-CLIDET-CANT WS-CLIMAE-LEIDOS.                        
016600     SET WS-NO-FIN-LECTURA TO TRUE.                                       
016700                                                                          
016800     PERFORM 1100-OBTENER-FECHA-I THRU 1100-OBTENER-FECHA-F.              
016900                                                                          
017000     MOVE WS-FEC-AAAAMMDD TO WS-FECHA-AUX.                                
017100     PERFORM 2110-CALC-DIABS-I THRU 2110-CALC-DIABS-F.                    
017200     MOVE WS-ABS-DIANUM TO WS-DIA-ABS-PROC.                               
017300                                                                          
017400     OPEN INPUT  CLIMAE.                                                  
017500     OPEN OUTPUT CLIDET.                                                  
017600     IF FS-CLIMAE IS NOT EQUAL '00' OR FS-CLIDET IS NOT EQUAL '00'        
017700        DISPLAY '* ERROR EN OPEN - CLIMAE=' FS-CLIMAE                     
017800                ' CLIDET=' FS-CLIDET                                      
017900        MOVE 9999 TO RETURN-CODE                                          
018000        SET WS-FIN-LECTURA TO TRUE                                        
018100     ELSE                                                                 
018200        PERFORM 1200-LEER-MAESTRO-I THRU 1200-LEER-MAESTRO-F              
018300     END-IF.                                                              
018400                                                                          
018500 1000-INICIO-F. EXIT.                                                     
018600                                                                          
018700                                                                          
018800*-----------------------------------------------------------------        
018900 1100-OBTENER-FECHA-I.                                                    
019000                                                                          
019100     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
019200     IF WS-FS6-AA < 50                                                    
019300        MOVE 20 TO WS-FEC-SS                                              
019400     ELSE                                                                 
019500        MOVE 19 TO WS-FEC-SS                                              
019600     END-IF.                                                              
019700     MOVE WS-FS6-AA TO WS-FEC-AA.                                         
019800     MOVE WS-FS6-MM TO WS-FEC-MM.                                         
019900     MOVE WS-FS6-DD TO WS-FEC-DD.                                         
020000                                                                          
020100 1100-OBTENER-FECHA-F. EXIT.                                              
020200                                                                          
020300                                                                          
020400*-----------------------------------------------------------------        
020500 1200-LEER-MAESTRO-I.                                                     
020600                                                                          
020700     READ CLIMAE INTO REG-CLIMAE.                                         
020800     EVALUATE FS-CLIMAE                                                   
020900        WHEN '00'                                                         
021000           ADD 1 TO WS-CLIMAE-LEIDOS                                      
021100        WHEN '10'                                                         
021200           SET WS-FIN-LECTURA TO TRUE                                     
021300        WHEN OTHER                                                        
021400           DISPLAY '* ERROR EN LECTURA CLIMAE = ' FS-CLIMAE               
021500           MOVE 9999 TO RETURN-CODE                                       
021600           SET WS-FIN-LECTURA TO TRUE                                     
021700     END-EVALUATE.                                                        
021800                                                                          
021900 1200-LEER-MAESTRO-F. EXIT.                                               
022000                                                                          
022100                                                                          
022200*-----------------------------------------------------------------        
022300 2000-PROCESO-I.                                                          
022400                                                                          
022500     IF CLIMAE-ACTIVO                                                     
022600        PERFORM 2100-CALC-ESPERANZA-I THRU 2100-CALC-ESPERANZA-F          
022700        PERFORM 2200-GRABAR-DETALLE-I THRU 2200-GRABAR-DETALLE-F          
022800        IF SW-DEPURA-ON                                                   
022900           DISPLAY '* DEBUG CLIENTE ' CLIMAE-ID                           
023000                   ' ANOS-REST=' WS-ANOS-REST                             
023100                   ' DIAS-REST=' WS-DIAS-REST                             
023200        END-IF                                                            
023300     END-IF.                                                              
023400                                                                          
023500     PERFORM 1200-LEER-MAESTRO-I THRU 1200-LEER-MAESTRO-F.                
023600                                                                          
023700 2000-PROCESO-F. EXIT.                                                    
023800                                                                          
023900                                                                          
024000*-----------------------------------------------------------------        
024100*    2100-CALC-ESPERANZA: FECHA PROBABLE DE MUERTE = FECHA DE             
024200*    NACIMIENTO + CT-VIDA-DEFECTO ANIOS (MISMO MES Y DIA); LUEGO          
024300*    ANIOS Y DIAS RESTANTES A LA FECHA DE PROCESO (RTN 08/06/2007)        
024400*-----------------------------------------------------------------        
024500 2100-CALC-ESPERANZA-I.                                                   
024600                                                                          
024700     ADD CLIMAE-NAC-AAAA CT-VIDA-DEFECTO GIVING WS-MUERTE-AAAA.           
024800     MOVE CLIMAE-NAC-MM TO WS-MUERTE-MM.                                  
024900     MOVE CLIMAE-NAC-DD TO WS-MUERTE-DD.                                  
025000                                                                          
025100     MOVE WS-FEC-MUERTE TO WS-FECHA-AUX.                                  
025200     PERFORM 2110-CALC-DIABS-I THRU 2110-CALC-DIABS-F.                    
025300     MOVE WS-ABS-DIANUM TO WS-DIA-ABS-MUERTE.                             
025400                                                                          
025500     IF WS-DIA-ABS-MUERTE < WS-DIA-ABS-PROC                               
025600        MOVE ZERO TO WS-DIAS-REST                                         
025700        MOVE ZERO TO WS-ANOS-REST                                         
025800     ELSE                                                                 
025900        COMPUTE WS-DIAS-REST =                                            
026000                WS-DIA-ABS-MUERTE - WS-DIA-ABS-PROC                       
026100        PERFORM 2120-CALC-ANOS-REST-I THRU 2120-CALC-ANOS-REST-F          
026200     END-IF.                                                              
026300                                                                          
026400 2100-CALC-ESPERANZA-F. EXIT.                                             
026500                                                                          
026600                                                                          
026700*-----------------------------------------------------------------        
026800*    2110-CALC-DIABS: NUMERO DE DIA ABSOLUTO DESDE EL ANIO                
026900*    1 PARA LA FECHA AAAAMMDD EN WS-FECHA-AUX (RUTINA COMPARTIDA,         
027000*    SE INVOCA UNA VEZ POR LA FECHA DE PROCESO Y UNA VEZ POR CADA         
027100*    FECHA PROBABLE DE MUERTE)                                            
027200*-----------------------------------------------------------------        
027300 2110-CALC-DIABS-I.                                                       
027400                                                                          
027500     SUBTRACT 1 FROM WS-FAUX-AAAA GIVING WS-ABS-ANIO1.                    
027600     COMPUTE WS-ABS-DIV4   = WS-ABS-ANIO1 / 4.                            
027700     COMPUTE WS-ABS-DIV100 = WS-ABS-ANIO1 / 100.                          
027800     COMPUTE WS-ABS-DIV400 = WS-ABS-ANIO1 / 400.                          
027900                                                                          
028000     SET IX-DIAS-ACUM TO WS-FAUX-MM.                                      
028100     COMPUTE WS-ABS-DIANUM =                                              
028200             WS-ABS-ANIO1 * 365 + WS-ABS-DIV4 - WS-ABS-DIV100             
028300             + WS-ABS-DIV400 + CT-DIAS-ACUM-MES (IX-DIAS-ACUM)            
028400             + WS-FAUX-DD.                                                
028500                                                                          
028600     DIVIDE WS-FAUX-AAAA BY 4   GIVING WS-ABS-TMP                         
028700            REMAINDER WS-ABS-RESTO4.                                      
028800     DIVIDE WS-FAUX-AAAA BY 100 GIVING WS-ABS-TMP                         
028900            REMAINDER WS-ABS-RESTO100.                                    
029000     DIVIDE WS-FAUX-AAAA BY 400 GIVING WS-ABS-TMP                         
029100            REMAINDER WS-ABS-RESTO400.                                    
029200                                                                          
029300     MOVE 'N' TO WS-ABS-SW.                                               
029400     IF WS-ABS-RESTO4 EQUAL ZERO                                          
029500        AND (WS-ABS-RESTO100 NOT EQUAL ZERO                               
029600             OR WS-ABS-RESTO400 EQUAL ZERO)                               
029700        MOVE 'S' TO WS-ABS-SW                                             
029800     END-IF.                                                              
029900                                                                          
030000     IF WS-ABS-ES-BISIESTO AND WS-FAUX-MM > 2                             
030100        ADD 1 TO WS-ABS-DIANUM                                            
030200     END-IF.                                                              
030300                                                                          
030400 2110-CALC-DIABS-F. EXIT.                                                 
030500                                                                          
030600                                                                          
030700*-----------------------------------------------------------------        
030800*    2120-CALC-ANOS-REST: ANIOS CALENDARIO ENTEROS DESDE LA FECHA         
030900*    DE PROCESO HASTA LA FECHA PROBABLE DE MUERTE, TRUNCADO               
031000*-----------------------------------------------------------------        
031100 2120-CALC-ANOS-REST-I.                                                   
031200                                                                          
031300     COMPUTE WS-ANOS-REST = WS-MUERTE-AAAA - WS-FEC8-AAAA.                
031400                                                                          
031500     IF WS-FEC8-MM > WS-MUERTE-MM                                         
031600        OR (WS-FEC8-MM EQUAL WS-MUERTE-MM                                 
031700            AND WS-FEC8-DD > WS-MUERTE-DD)                                
031800        SUBTRACT 1 FROM WS-ANOS-REST                                      
031900     END-IF.                                                              
032000                                                                          
032100 2120-CALC-ANOS-REST-F. EXIT.                                             
032200                                                                          
032300                                                                          
032400*-----------------------------------------------------------------        
032500 2200-GRABAR-DETALLE-I.                                                   
032600                                                                          
032700     INITIALIZE CLIDET-REGISTRO.                                          
032800     MOVE CLIMAE-ID       TO CLIDET-ID.                                   
032900     MOVE CLIMAE-NOMBRE   TO CLIDET-NOMBRE.                               
033000     MOVE CLIMAE-APELLIDO TO CLIDET-APELLIDO.                             
033100     MOVE CLIMAE-EDAD     TO CLIDET-EDAD.                                 
033200     MOVE CLIMAE-FEC-NAC  TO CLIDET-FEC-NAC.                              
033300     MOVE WS-FEC-MUERTE   TO CLIDET-FEC-MUERTE.                           
033400     MOVE WS-ANOS-REST    TO CLIDET-ANOS-REST.                            
033500     MOVE WS-DIAS-REST    TO CLIDET-DIAS-REST.                            
033600                                                                          
033700     WRITE REG-CLIDET FROM CLIDET-REGISTRO.                               
033800     ADD 1 TO WS-CLIDET-CANT.                                             
033900                                                                          
034000 2200-GRABAR-DETALLE-F. EXIT.                                             
034100                                                                          
034200                                                                          
034300*-----------------------------------------------------------------        
034400 9999-FINAL-I.                                                            
034500                                                                          
034600     CLOSE CLIMAE CLIDET.                                                 
034700     DISPLAY '* PGMLSCLI - FIN DE PROCESO'.                               
034800     DISPLAY '* CLIENTES LEIDOS    = ' WS-CLIMAE-LEIDOS.                  
034900     DISPLAY '* DETALLES GRABADOS  = ' WS-CLIDET-CANT.                    
035000                                                                          
035100 9999-FINAL-F. EXIT.                                                      
