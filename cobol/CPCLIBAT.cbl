000100*****************************************************************         
000200*    COPY   : CPCLIBAT                                          *         
000300*    OBJETO : AREA DE TRABAJO - RESULTADO DEL BATCH DE ALTAS     *        
000400*             Y DETALLE DE RECHAZOS (USADA POR PGMALCLI)         *        
000500*----------------------------------------------------------------         
000600*    JR  26/03/1989  CREACION INICIAL - TOTAL/OK/RECHAZADOS               
000700*    JR  02/05/1991  SE AGREGA TABLA DE ERRORES PARA EL LISTADO           
000800*                    DE RECHAZOS (MAXIMO 100 POR CORRIDA)                 
000900*    PS  03/10/2014  OT-1481  PGMALCLI GRABABA WS-CLIBAT-ERR-IND          
001000*                    EN BASE 1 (IX-TRX SIN RESTAR); EL COMENTARIO         
001100*                    DE ESTE LAYOUT YA PROMETIA BASE 0 - AHORA            
001200*                    EL PROGRAMA CUMPLE LO DOCUMENTADO AQUI               
001300*****************************************************************         
001400 01  WS-CLIBAT-RESUMEN.                                                   
001500     05  WS-CLIBAT-TOTAL          PIC 9(03)  COMP.                        
001600     05  WS-CLIBAT-OK             PIC 9(03)  COMP.                        
001700     05  WS-CLIBAT-RECHAZ         PIC 9(03)  COMP.                        
001800*----------------------------------------------------------------         
001900*    TABLA DE ERRORES, UNA ENTRADA POR TRANSACCION RECHAZADA.             
002000*    WS-CLIBAT-ERR-IND SE GRABA YA EN BASE 0 (INDICE DE LA                
002100*    TRANSACCION EN EL ARCHIVO DE NOVEDADES, IX-TRX - 1)                  
002200*----------------------------------------------------------------         
002300 01  WS-CLIBAT-TAB-ERR.                                                   
002400     05  WS-CLIBAT-ERR OCCURS 100 TIMES                                   
002500                        INDEXED BY IX-CLIBAT-ERR.                         
002600         10  WS-CLIBAT-ERR-IND    PIC 9(03)  COMP.                        
002700         10  WS-CLIBAT-ERR-NOM    PIC X(30).                              
002800         10  WS-CLIBAT-ERR-APE    PIC X(30).                              
002900         10  WS-CLIBAT-ERR-MSG    PIC X(80).                              
